000100******************************************************************
000200* CAMRXRAW  -  RAW PRESCRIPTION/ATTENDANCE EXTRACT RECORD        *
000300*              LIBRARY(CAMO.TEST.COPYLIB(CAMRXRAW))              *
000400*              ACTION(REPLACE)                                  *
000500*              LANGUAGE(COBOL)                                  *
000600*        ... LAYOUT AS RECEIVED NIGHTLY FROM THE HEALTH UNITS   *
000700*        EXTRACT FEED, ONE FIXED RECORD PER PRESCRIPTION LINE.  *
000800******************************************************************
000900* CHANGE LOG
001000*   1994-03-02  RVD  CAMO-014  ORIGINAL LAYOUT FOR THE NIGHTLY
001100*                              PRESCRIPTION EXTRACT.
001200*   1996-11-14  LKT  CAMO-061  ADDED FAIXA-ETARIA AFTER IDADE PER
001300*                              EPI GROUP REQUEST.
001400*   1999-01-08  RVD  CAMO-Y2K  DATE FIELDS CONFIRMED 4-DIGIT YEAR;
001500*                              NO CHANGE REQUIRED FOR CENTURY.
001600*   2003-07-21  MHS  CAMO-118  WIDENED NOME-MEDICAMENTO TO 40 FOR
001700*                              LONG GENERIC-NAME COMBINATIONS.
001800******************************************************************
001900 01  PRESCRICAO-RAW-REC.
002000     05  COD-ATENDIMENTO           PIC 9(8).
002100     05  DATA-ATENDIMENTO          PIC 9(8).
002200     05  COD-PACIENTE              PIC 9(8).
002300     05  NOME-PACIENTE             PIC X(30).
002400     05  CPF-PACIENTE              PIC X(11).
002500     05  TELEFONE-PACIENTE         PIC X(11).
002600     05  SEXO                      PIC X(1).
002700     05  IDADE                     PIC 9(3).
002800     05  FAIXA-ETARIA              PIC X(10).
002900     05  COD-UNIDADE-SAUDE         PIC 9(5).
003000     05  NOME-UNIDADE              PIC X(25).
003100     05  ESPECIALIDADE             PIC X(15).
003200     05  COD-MEDICAMENTO           PIC 9(6).
003300     05  NOME-MEDICAMENTO          PIC X(40).
003400     05  E-DIAG-INFECCIOSO         PIC 9(1).
003500     05  E-ANTIBIOTICO             PIC 9(1).
003600     05  E-PRESC-INADEQUADA        PIC 9(1).
003700     05  FILLER                    PIC X(16).
003800******************************************************************
003900* THE NUMBER OF DATA COLUMNS DESCRIBED BY THIS LAYOUT IS 17      *
004000* RECORD LENGTH IS 200 CHARACTERS - SEE CAMDQPRO/CAMBRZIN        *
004100******************************************************************
