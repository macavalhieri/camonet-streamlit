000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CAMSLVCL.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/10/89.
000600 DATE-COMPILED. 02/10/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          UNIT C OF THE CAMO-NET NIGHTLY BATCH SUITE.
001200*
001300*          READS THE BRONZE PRESCRIPTION FILE AND WRITES THE
001400*          SILVER FILE.  THREE CLEANSING STEPS RUN AGAINST EVERY
001500*          RECORD, IN THIS ORDER:
001600*            1. MEDICATION-NAME CLEANSING ON NOME-MEDICAMENTO.
001700*            2. PII TREATMENT - NOME-PACIENTE AND CPF-PACIENTE
001800*               ARE DROPPED (THEY ARE SIMPLY NOT CARRIED INTO THE
001900*               SILVER LAYOUT); TELEFONE-PACIENTE IS REPLACED BY
002000*               A ONE-WAY HASH TOKEN FROM CAMHASH.
002100*          THE FIELD-NAME NORMALIZER (CAMSNAKE) IS CALLED HERE
002200*          TOO, ONCE PER COLUMN HEADING, SO THE RUN-SUMMARY
002300*          REPORT SHOWS THE SNAKE-CASE COLUMN NAMES THE
002400*          DOWNSTREAM WAREHOUSE LOAD EXPECTS - SEE CAMO-152.
002500******************************************************************
002600* CHANGE LOG
002700*   1989-02-10  JS   CAMO-142  ORIGINAL VERSION - CARVED OUT OF
002800*                              THE OLD RECORD-SEARCH PASS AS THE
002900*                              BRONZE-TO-SILVER CLEANSING STEP.
003000*                              ORIGINALLY ALL THREE PII FIELDS
003100*                              WERE SIMPLY DROPPED.
003200*   1996-03-05  JS   CAMO-146  TELEFONE-PACIENTE NO LONGER DROPPED -
003300*                              CALLS THE NEW CAMHASH ROUTINE AND
003400*                              CARRIES THE HASH TOKEN FORWARD SO
003500*                              SILVER RECORDS CAN STILL BE JOINED
003600*                              BY PHONE NUMBER.
003700*   2011-06-07  PAS  CAMO-151  ADDED THE PER-FILE AND RUN-SUMMARY
003800*                              REPORTS TO MATCH CAMBRZIN.
003900*   2011-09-19  PAS  CAMO-152  CALL CAMSNAKE ON THE COLUMN HEADING
004000*                              LIST SO THE "COLUMNS (AFTER)" LINE
004100*                              SHOWS THE NAMES IN SNAKE-CASE, NOT
004200*                              THE COPYBOOK'S MIXED-CASE LABELS.
004300*   2012-02-14  PAS  CAMO-160  FILE-OPEN FAILURE NO LONGER ABENDS
004400*                              THE JOB, SAME AS CAMBRZIN.
004500*   2013-05-20  PAS  CAMO-170  MOVED THE SWITCHES OFF OF A GROUP
004600*                              ITEM AND BACK ONTO STANDALONE
004700*                              77-LEVELS, MATCHING HOW THE REST OF
004800*                              THE SUITE DECLARES A ONE-OFF WORK
004900*                              FIELD.
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT PRESBRZ
006200     ASSIGN TO UT-S-PRESBRZ
006300       ORGANIZATION IS SEQUENTIAL
006400       FILE STATUS IS IFCODE.
006500
006600     SELECT PRESSLV
006700     ASSIGN TO UT-S-PRESSLV
006800       ORGANIZATION IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  PRESBRZ
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 208 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS BRONZE-REC.
007900 01  BRONZE-REC                  PIC X(208).
008000
008100 FD  PRESSLV
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 231 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SILVER-REC.
008700 01  SILVER-REC                  PIC X(231).
008800
008900 WORKING-STORAGE SECTION.
009000 01  FILE-STATUS-CODES.
009100     05  IFCODE                  PIC X(2).
009200         88 CODE-READ     VALUE SPACES.
009300         88 NO-MORE-DATA  VALUE "10".
009400     05  OFCODE                  PIC X(2).
009500         88 CODE-WRITE    VALUE SPACES.
009600
009700 COPY CAMRXBRZ.
009800 COPY CAMRXSLV.
009900
010000* STANDALONE SWITCHES - CAMO-170
010100 77  MORE-BRONZE-RECS-SW          PIC X(1) VALUE SPACE.
010200     88 NO-MORE-BRONZE-RECS VALUE "N".
010300     88 MORE-BRONZE-RECS    VALUE " ".
010400 77  FILE-OPENED-OK-SW            PIC X(1) VALUE "Y".             CAMO0160
010500     88 FILE-OPENED-OK    VALUE "Y".
010600 77  PHONE-IS-NULL-SW             PIC X(1).
010700     88 PHONE-IS-NULL     VALUE "Y".
010800
010900 01  COUNTERS-AND-ACCUMULATORS.
011000     05  RECORDS-READ             PIC 9(7) COMP.
011100     05  RECORDS-WRITTEN          PIC 9(7) COMP.
011200     05  FILES-PROCESSED          PIC 9(3) COMP VALUE 1.
011300     05  FILES-SUCCESS            PIC 9(3) COMP.
011400     05  FILES-FAILED             PIC 9(3) COMP.
011500     05  TOTAL-RECORDS-ALL-FILES  PIC 9(9) COMP.
011600     05  COLUMNS-BEFORE           PIC 9(3) COMP VALUE 18.
011700     05  COLUMNS-AFTER            PIC 9(3) COMP VALUE 16.
011800     05  HDR-SUB                  PIC 9(2) COMP.
011900     05  SCAN-SUB                 PIC 9(2) COMP.
012000     05  OUT-SUB                  PIC 9(2) COMP.
012100     05  FILLER                   PIC X(1).
012200
012300** THE RAW MEDICATION NAME RE-EXAMINED ONE BYTE AT A TIME WHILE
012400** 320-COLLAPSE-MED-SPACES WALKS IT LEFT TO RIGHT
012500 01  WS-MED-NAME                  PIC X(40) VALUE SPACES.
012600 01  WS-MED-NAME-OCC REDEFINES WS-MED-NAME
012700              PIC X(1) OCCURS 40 TIMES.
012800
012900 01  WS-MED-SCRUBBED              PIC X(40) VALUE SPACES.
013000
013100** THE SCRUBBED MEDICATION NAME RE-EXAMINED ONE BYTE AT A TIME
013200** FOR THE SAME REASON
013300 01  WS-MED-SCRUBBED-OCC REDEFINES WS-MED-SCRUBBED
013400              PIC X(1) OCCURS 40 TIMES.
013500
013600 01  WS-ONE-CHAR                  PIC X(1).
013700 01  WS-PREV-CHAR                 PIC X(1).
013800
013900 01  HASH-REQUEST-REC.
014000     05  HASH-INPUT-VALUE         PIC X(64).
014100     05  HASH-OUTPUT-TOKEN        PIC X(64).
014200     05  FILLER                   PIC X(4).
014300 01  HASH-RETURN-CD               PIC S9(4) COMP.
014400
014500 01  SNAKE-REQUEST-REC.
014600     05  SNAKE-INPUT-NAME         PIC X(64).
014700     05  SNAKE-OUTPUT-NAME        PIC X(64).
014800     05  FILLER                   PIC X(4).
014900 01  SNAKE-RETURN-CD               PIC S9(4) COMP.
015000
015100** THE SILVER COLUMN HEADINGS, ONE ENTRY PER OUTPUT FIELD, FOR
015200** CAMSNAKE TO NORMALIZE - CAMO-152
015300 01  WS-COLUMN-HEADING-TABLE.
015400     05  FILLER PIC X(64) VALUE "Cod Atendimento".
015500     05  FILLER PIC X(64) VALUE "Data Atendimento".
015600     05  FILLER PIC X(64) VALUE "Cod Paciente".
015700     05  FILLER PIC X(64) VALUE "Telefone Hash".
015800     05  FILLER PIC X(64) VALUE "Sexo".
015900     05  FILLER PIC X(64) VALUE "Idade".
016000     05  FILLER PIC X(64) VALUE "Faixa Etaria".
016100     05  FILLER PIC X(64) VALUE "Cod Unidade Saude".
016200     05  FILLER PIC X(64) VALUE "Nome Unidade".
016300     05  FILLER PIC X(64) VALUE "Especialidade".
016400     05  FILLER PIC X(64) VALUE "Cod Medicamento".
016500     05  FILLER PIC X(64) VALUE "Nome Medicamento".
016600     05  FILLER PIC X(64) VALUE "E Diag Infeccioso".
016700     05  FILLER PIC X(64) VALUE "E Antibiotico".
016800     05  FILLER PIC X(64) VALUE "E Presc Inadequada".
016900     05  FILLER PIC X(64) VALUE "Ingestion Date".
017000 01  WS-COLUMN-HEADING-OCC REDEFINES WS-COLUMN-HEADING-TABLE
017100              PIC X(64) OCCURS 16 TIMES.
017200
017300 01  WS-PRINT-LINE                PIC X(132) VALUE SPACES.
017400
017500** THE PRINT LINE RE-EXAMINED IN NAMED ZONES, SAME STYLE AS
017600** CAMBRZIN
017700 01  WS-PRINT-LINE-ZONED REDEFINES WS-PRINT-LINE.
017800     05  WS-PL-LABEL              PIC X(40).
017900     05  WS-PL-VALUE-1            PIC X(64).
018000     05  FILLER                   PIC X(28).
018100
018200 01  WS-EDIT-FIELDS.
018300     05  WS-RECS-EDIT             PIC ZZZ,ZZ9.
018400     05  WS-FILES-EDIT            PIC ZZ9.
018500     05  WS-COLS-EDIT             PIC ZZ9.
018600     05  FILLER                   PIC X(1).
018700
018800 COPY CAMABEND.
018900
019000 01  RPT-REQUEST-REC.
019100     05  RPT-LINE-TYPE            PIC X(4).
019200         88 PAGE-HEADER-LINE  VALUE "PHDR".
019300         88 DETAIL-LINE       VALUE "DET ".
019400         88 FOOTER-LINE       VALUE "FOOT".
019500         88 CLOSE-REQUEST     VALUE "CLOS".
019600     05  RPT-TITLE                PIC X(50).
019700     05  RPT-TEXT                 PIC X(132).
019800     05  FILLER                   PIC X(10).
019900 01  RPT-RETURN-CD                PIC S9(4) COMP.
020000
020100 PROCEDURE DIVISION.
020200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020300     PERFORM 100-MAINLINE THRU 100-EXIT
020400             UNTIL NO-MORE-BRONZE-RECS.
020500     PERFORM 800-PRINT-FILE-STATS THRU 800-EXIT.
020600     PERFORM 900-CLEANUP THRU 900-EXIT.
020700     MOVE ZERO TO RETURN-CODE.
020800     IF FILES-FAILED > 0
020900         MOVE 8 TO RETURN-CODE.
021000     GOBACK.
021100
021200 000-HOUSEKEEPING.
021300     MOVE "000-HOUSEKEEPING" TO ABEND-PARA-NAME.
021400     DISPLAY "******** BEGIN JOB CAMSLVCL ********".
021500     MOVE ZERO TO RECORDS-READ, RECORDS-WRITTEN,
021600                  FILES-SUCCESS, FILES-FAILED,
021700                  TOTAL-RECORDS-ALL-FILES.
021800     MOVE "Y" TO FILE-OPENED-OK-SW.
021900
022000     OPEN INPUT PRESBRZ.
022100     IF NOT CODE-READ
022200         MOVE "N" TO FILE-OPENED-OK-SW
022300         ADD +1 TO FILES-FAILED
022400         MOVE "N" TO MORE-BRONZE-RECS-SW
022500         GO TO 000-EXIT.
022600
022700     OPEN OUTPUT PRESSLV.
022800     IF NOT CODE-WRITE
022900         MOVE "N" TO FILE-OPENED-OK-SW
023000         ADD +1 TO FILES-FAILED
023100         MOVE "N" TO MORE-BRONZE-RECS-SW
023200         CLOSE PRESBRZ
023300         GO TO 000-EXIT.
023400
023500     READ PRESBRZ INTO PRESCRICAO-BRONZE-REC
023600         AT END
023700             MOVE "N" TO MORE-BRONZE-RECS-SW
023800             GO TO 000-EXIT
023900     END-READ.
024000     MOVE " " TO MORE-BRONZE-RECS-SW.
024100     ADD +1 TO RECORDS-READ.
024200 000-EXIT.
024300     EXIT.
024400
024500 100-MAINLINE.
024600     MOVE "100-MAINLINE" TO ABEND-PARA-NAME.
024700     PERFORM 200-BUILD-SILVER-RECORD THRU 200-EXIT.
024800     PERFORM 600-WRITE-SILVER-RECORD THRU 600-EXIT.
024900
025000     READ PRESBRZ INTO PRESCRICAO-BRONZE-REC
025100         AT END
025200             MOVE "N" TO MORE-BRONZE-RECS-SW
025300             GO TO 100-EXIT
025400     END-READ.
025500     ADD +1 TO RECORDS-READ.
025600 100-EXIT.
025700     EXIT.
025800
025900 200-BUILD-SILVER-RECORD.
026000*  C1/C4 - FIELDS COMMON TO BOTH LAYOUTS MOVE ACROSS UNCHANGED;
026100*  NOME-PACIENTE AND CPF-PACIENTE HAVE NO SLOT IN THE SILVER
026200*  LAYOUT SO THEY ARE SIMPLY NEVER MOVED - THAT IS THE DROP
026300     MOVE CORRESPONDING PRESCRICAO-BRONZE-REC TO
026400          PRESCRICAO-SILVER-REC.
026500     PERFORM 300-CLEAN-MEDICATION-NAME THRU 300-EXIT.
026600     PERFORM 400-HASH-TELEPHONE THRU 400-EXIT.
026700 200-EXIT.
026800     EXIT.
026900
027000 300-CLEAN-MEDICATION-NAME.
027100*  C2 - NULL IN/NULL OUT; OTHERWISE TRIM, UPPERCASE, AND
027200*  COLLAPSE RUNS OF INTERNAL WHITESPACE TO A SINGLE SPACE
027300     IF NOME-MEDICAMENTO IN PRESCRICAO-BRONZE-REC = SPACES
027400         MOVE SPACES TO NOME-MEDICAMENTO IN PRESCRICAO-SILVER-REC
027500         GO TO 300-EXIT.
027600
027700     MOVE NOME-MEDICAMENTO IN PRESCRICAO-BRONZE-REC TO WS-MED-NAME.
027800     INSPECT WS-MED-NAME CONVERTING
027900         "abcdefghijklmnopqrstuvwxyz"
028000      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028100
028200     MOVE SPACES TO WS-MED-SCRUBBED.
028300     MOVE SPACE TO WS-PREV-CHAR.
028400     MOVE 0 TO OUT-SUB.
028500     PERFORM 310-COLLAPSE-ONE-CHAR THRU 310-EXIT
028600             VARYING SCAN-SUB FROM 1 BY 1 UNTIL SCAN-SUB > 40.
028700
028800     MOVE WS-MED-SCRUBBED TO
028900          NOME-MEDICAMENTO IN PRESCRICAO-SILVER-REC.
029000 300-EXIT.
029100     EXIT.
029200
029300 310-COLLAPSE-ONE-CHAR.
029400*  LEADING SPACES ARE SKIPPED BECAUSE WS-PREV-CHAR STARTS AT
029500*  SPACE, SO THE FIRST NON-SPACE CHARACTER IS THE FIRST ONE
029600*  COPIED - TRAILING SPACES NEVER GET COPIED AT ALL
029700     MOVE WS-MED-NAME-OCC(SCAN-SUB) TO WS-ONE-CHAR.
029800     IF WS-ONE-CHAR = SPACE
029900         IF WS-PREV-CHAR NOT = SPACE
030000             ADD +1 TO OUT-SUB
030100             MOVE SPACE TO WS-MED-SCRUBBED-OCC(OUT-SUB)
030200     ELSE
030300         ADD +1 TO OUT-SUB
030400         MOVE WS-ONE-CHAR TO WS-MED-SCRUBBED-OCC(OUT-SUB).
030500     MOVE WS-ONE-CHAR TO WS-PREV-CHAR.
030600 310-EXIT.
030700     EXIT.
030800
030900 400-HASH-TELEPHONE.
031000*  C3 - TELEFONE-PACIENTE NEVER REACHES THE SILVER FILE AS A
031100*  PHONE NUMBER; ONLY ITS HASH TOKEN DOES.  A NULL PHONE STAYS
031200*  A NULL (ALL-SPACES) TOKEN.
031300     MOVE "N" TO PHONE-IS-NULL-SW.
031400     IF TELEFONE-PACIENTE IN PRESCRICAO-BRONZE-REC = SPACES
031500         MOVE "Y" TO PHONE-IS-NULL-SW.
031600
031700     MOVE SPACES TO HASH-INPUT-VALUE.
031800     MOVE TELEFONE-PACIENTE IN PRESCRICAO-BRONZE-REC TO
031900          HASH-INPUT-VALUE(1:11).
032000     CALL "CAMHASH" USING HASH-REQUEST-REC, HASH-RETURN-CD.
032100
032200     IF PHONE-IS-NULL
032300         MOVE SPACES TO TELEFONE-HASH IN PRESCRICAO-SILVER-REC
032400     ELSE
032500         MOVE HASH-OUTPUT-TOKEN TO
032600              TELEFONE-HASH IN PRESCRICAO-SILVER-REC.
032700 400-EXIT.
032800     EXIT.
032900
033000 600-WRITE-SILVER-RECORD.
033100     WRITE SILVER-REC FROM PRESCRICAO-SILVER-REC.
033200     IF NOT CODE-WRITE
033300         MOVE "** PROBLEM WRITING PRESSLV" TO ABEND-REASON
033400         MOVE OFCODE TO EXPECTED-VAL
033500         GO TO 1000-ABEND-RTN.
033600     ADD +1 TO RECORDS-WRITTEN.
033700 600-EXIT.
033800     EXIT.
033900
034000 800-PRINT-FILE-STATS.
034100*  C4 - COLUMN COUNTS BEFORE/AFTER; BEFORE IS THE BRONZE FIELD
034200*  COUNT, AFTER IS THE SILVER FIELD COUNT (TWO PII COLUMNS
034300*  DROPPED, NONE ADDED)
034400     IF FILE-OPENED-OK
034500         ADD +1 TO FILES-SUCCESS
034600         ADD RECORDS-WRITTEN TO TOTAL-RECORDS-ALL-FILES
034700     ELSE
034800         MOVE ZERO TO RECORDS-WRITTEN.
034900
035000     MOVE SPACES TO WS-PRINT-LINE.
035100     MOVE "PHDR" TO RPT-LINE-TYPE.
035200     MOVE "CAMO-NET UNIT C - BRONZE TO SILVER CLEANSING"
035300          TO RPT-TITLE.
035400     PERFORM 850-CALL-PRINT THRU 850-EXIT.
035500
035600     MOVE SPACES TO WS-PRINT-LINE.
035700     MOVE "FILE: PRESCRIPTION-BRONZE / PRESCRIPTION-SILVER"
035800          TO WS-PL-LABEL.
035900     MOVE "DET " TO RPT-LINE-TYPE.
036000     MOVE WS-PRINT-LINE TO RPT-TEXT.
036100     PERFORM 850-CALL-PRINT THRU 850-EXIT.
036200
036300     MOVE SPACES TO WS-PRINT-LINE.
036400     MOVE RECORDS-WRITTEN TO WS-RECS-EDIT.
036500     MOVE COLUMNS-BEFORE TO WS-COLS-EDIT.
036600     STRING "ROWS: " WS-RECS-EDIT " COLUMNS BEFORE: " WS-COLS-EDIT
036700         DELIMITED BY SIZE INTO WS-PL-LABEL.
036800     MOVE "DET " TO RPT-LINE-TYPE.
036900     MOVE WS-PRINT-LINE TO RPT-TEXT.
037000     PERFORM 850-CALL-PRINT THRU 850-EXIT.
037100
037200     MOVE SPACES TO WS-PRINT-LINE.
037300     MOVE COLUMNS-AFTER TO WS-COLS-EDIT.
037400     STRING "COLUMNS AFTER: " WS-COLS-EDIT
037500         DELIMITED BY SIZE INTO WS-PL-LABEL.
037600     MOVE "DET " TO RPT-LINE-TYPE.
037700     MOVE WS-PRINT-LINE TO RPT-TEXT.
037800     PERFORM 850-CALL-PRINT THRU 850-EXIT.
037900
038000     PERFORM 820-PRINT-COLUMN-NAMES THRU 820-EXIT.
038100
038200     IF NOT FILE-OPENED-OK
038300         MOVE SPACES TO WS-PRINT-LINE
038400         MOVE "*** FILE FAILED TO OPEN - SEE IFCODE/OFCODE ***"
038500              TO WS-PL-LABEL
038600         MOVE "DET " TO RPT-LINE-TYPE
038700         MOVE WS-PRINT-LINE TO RPT-TEXT
038800         PERFORM 850-CALL-PRINT THRU 850-EXIT.
038900
039000     MOVE SPACES TO WS-PRINT-LINE.
039100     MOVE FILES-PROCESSED TO WS-FILES-EDIT.
039200     STRING "FILES PROCESSED: " WS-FILES-EDIT
039300         DELIMITED BY SIZE INTO WS-PL-LABEL.
039400     MOVE "FOOT" TO RPT-LINE-TYPE.
039500     MOVE WS-PRINT-LINE TO RPT-TEXT.
039600     PERFORM 850-CALL-PRINT THRU 850-EXIT.
039700
039800     MOVE SPACES TO WS-PRINT-LINE.
039900     MOVE FILES-SUCCESS TO WS-FILES-EDIT.
040000     STRING "SUCCESS: " WS-FILES-EDIT DELIMITED BY SIZE
040100         INTO WS-PL-LABEL.
040200     MOVE FILES-FAILED TO WS-FILES-EDIT.
040300     STRING "FAILED: " WS-FILES-EDIT DELIMITED BY SIZE
040400         INTO WS-PL-VALUE-1.
040500     MOVE "FOOT" TO RPT-LINE-TYPE.
040600     MOVE WS-PRINT-LINE TO RPT-TEXT.
040700     PERFORM 850-CALL-PRINT THRU 850-EXIT.
040800
040900     MOVE SPACES TO WS-PRINT-LINE.
041000     MOVE TOTAL-RECORDS-ALL-FILES TO WS-RECS-EDIT.
041100     STRING "TOTAL RECORDS PROCESSED: " WS-RECS-EDIT
041200         DELIMITED BY SIZE INTO WS-PL-LABEL.
041300     MOVE "FOOT" TO RPT-LINE-TYPE.
041400     MOVE WS-PRINT-LINE TO RPT-TEXT.
041500     PERFORM 850-CALL-PRINT THRU 850-EXIT.
041600 800-EXIT.
041700     EXIT.
041800
041900 820-PRINT-COLUMN-NAMES.
042000*  CAMO-152 - EACH SILVER COLUMN HEADING GOES THROUGH CAMSNAKE
042100*  SO THE REPORT SHOWS THE NAME THE WAREHOUSE LOAD ACTUALLY USES
042200     PERFORM 825-PRINT-ONE-COLUMN-NAME THRU 825-EXIT
042300             VARYING HDR-SUB FROM 1 BY 1 UNTIL HDR-SUB > 16.
042400 820-EXIT.
042500     EXIT.
042600
042700 825-PRINT-ONE-COLUMN-NAME.
042800     MOVE WS-COLUMN-HEADING-OCC(HDR-SUB) TO SNAKE-INPUT-NAME.
042900     CALL "CAMSNAKE" USING SNAKE-REQUEST-REC, SNAKE-RETURN-CD.
043000
043100     MOVE SPACES TO WS-PRINT-LINE.
043200     STRING "  COLUMN: " SNAKE-OUTPUT-NAME
043300         DELIMITED BY SIZE INTO WS-PL-LABEL.
043400     MOVE "DET " TO RPT-LINE-TYPE.
043500     MOVE WS-PRINT-LINE TO RPT-TEXT.
043600     PERFORM 850-CALL-PRINT THRU 850-EXIT.
043700 825-EXIT.
043800     EXIT.
043900
044000 850-CALL-PRINT.
044100     CALL "CAMRPT01" USING RPT-REQUEST-REC, RPT-RETURN-CD.
044200 850-EXIT.
044300     EXIT.
044400
044500 900-CLEANUP.
044600     MOVE "900-CLEANUP" TO ABEND-PARA-NAME.
044700     MOVE "CLOS" TO RPT-LINE-TYPE.
044800     CALL "CAMRPT01" USING RPT-REQUEST-REC, RPT-RETURN-CD.
044900
045000     IF FILE-OPENED-OK
045100         CLOSE PRESBRZ, PRESSLV.
045200
045300     DISPLAY "** SILVER RECORDS WRITTEN **".
045400     DISPLAY RECORDS-WRITTEN.
045500     DISPLAY "******** NORMAL END OF JOB CAMSLVCL ********".
045600 900-EXIT.
045700     EXIT.
045800
045900 1000-ABEND-RTN.
046000     DISPLAY "*** ABNORMAL END OF JOB-CAMSLVCL ***" UPON CONSOLE.
046100     DISPLAY ABEND-REASON.
046200     IF FILE-OPENED-OK
046300         CLOSE PRESBRZ, PRESSLV.
046400     MOVE 16 TO RETURN-CODE.
046500     GOBACK.
