000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CAMAGGR.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/01/90.
000600 DATE-COMPILED. 03/01/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          UNIT D OF THE CAMO-NET NIGHTLY BATCH SUITE.
001200*
001300*          THE SILVER PRESCRIPTION FILE IS PASSED IN FROM A JCL
001400*          SORT STEP, ASCENDING BY COD-ATENDIMENTO - SAME HOUSE
001500*          CONVENTION AS THE OLD PATSORT-FILE/TRMTSORT-FILE; WE
001600*          NEVER SORT INSIDE THE PROGRAM, WE JUST TRUST THE DD.
001700*
001800*          ONE GOLD RECORD COMES OUT PER DISTINCT ATENDIMENTO -
001900*          A CONTROL BREAK ON COD-ATENDIMENTO.  BECAUSE THE SORT
002000*          IS STABLE, THE FIRST RECORD OF A GROUP IS STILL THE
002100*          FIRST RECORD OF THAT ATENDIMENTO IN THE ORIGINAL
002200*          EXTRACT, WHICH IS WHAT "FIRST" MEANS BELOW.
002300******************************************************************
002400* CHANGE LOG
002500*   1990-03-01  JS   CAMO-143  ORIGINAL VERSION - CARVED OUT OF
002600*                              THE OLD TREATMENT-SEARCH PASS AS
002700*                              THE ATTENDANCE-LEVEL AGGREGATION
002800*                              CONTROL BREAK.
002900*   2009-04-02  PAS  CAMO-148  FIXED CONTROL-BREAK BOUNDARY BUG -
003000*                              THE LAST GROUP IN THE FILE WAS
003100*                              NEVER WRITTEN BECAUSE THE BREAK
003200*                              TEST ONLY FIRED ON A KEY CHANGE,
003300*                              NOT ON END OF FILE.  900-CLEANUP
003400*                              NOW FORCES A FINAL END-GROUP.
003500*   2011-06-07  PAS  CAMO-151  ADDED THE GRAND-TOTALS FOOTER
003600*                              REPORT, SAME STYLE AS CAMBRZIN.
003700*   2013-05-20  PAS  CAMO-171  MOVED THE SWITCHES OFF OF A GROUP
003800*                              ITEM AND BACK ONTO STANDALONE
003900*                              77-LEVELS, MATCHING HOW THE REST OF
004000*                              THE SUITE DECLARES A ONE-OFF WORK
004100*                              FIELD.
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT PRESSRT
005400     ASSIGN TO UT-S-PRESSRT
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS IFCODE.
005700
005800     SELECT ATENDGLD
005900     ASSIGN TO UT-S-ATENDGLD
006000       ORGANIZATION IS SEQUENTIAL
006100       FILE STATUS IS OFCODE.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500****** THIS FILE IS PASSED IN FROM THE SORTED SILVER DATA - SEE
006600****** THE JCL SORT STEP AHEAD OF CAMAGGR IN THE RUN-STREAM
006700 FD  PRESSRT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 231 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS SORTED-SILVER-REC.
007300 01  SORTED-SILVER-REC            PIC X(231).
007400
007500 FD  ATENDGLD
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 100 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS GOLD-REC.
008100 01  GOLD-REC                     PIC X(100).
008200
008300 WORKING-STORAGE SECTION.
008400 01  FILE-STATUS-CODES.
008500     05  IFCODE                  PIC X(2).
008600         88 CODE-READ     VALUE SPACES.
008700         88 NO-MORE-DATA  VALUE "10".
008800     05  OFCODE                  PIC X(2).
008900         88 CODE-WRITE    VALUE SPACES.
009000
009100 COPY CAMRXSLV.
009200 COPY CAMATGLD.
009300
009400* STANDALONE SWITCHES - CAMO-171
009500 77  MORE-SILVER-RECS-SW          PIC X(1) VALUE SPACE.
009600     88 NO-MORE-SILVER-RECS VALUE "N".
009700     88 MORE-SILVER-RECS    VALUE " ".
009800 77  FILE-OPENED-OK-SW            PIC X(1) VALUE "Y".             CAMO0160
009900     88 FILE-OPENED-OK    VALUE "Y".
010000
010100 01  COUNTERS-AND-ACCUMULATORS.
010200     05  RECORDS-READ             PIC 9(7) COMP.
010300     05  ATTENDANCES-WRITTEN      PIC 9(7) COMP.
010400     05  TOTAL-PRESCRIPTIONS      PIC 9(7) COMP.
010500     05  TOTAL-ANTIBIOTICS        PIC 9(7) COMP.
010600     05  ATTEND-W-ANTIBIOTIC      PIC 9(7) COMP.
010700     05  ATTEND-W-INADEQUATE      PIC 9(7) COMP.
010800     05  FILLER                   PIC X(1).
010900
011000** THE GROUP KEY HELD ACROSS READS SO 100-MAINLINE CAN TELL A
011100** KEY CHANGE FROM A CONTINUATION OF THE SAME ATENDIMENTO
011200 01  WS-BREAK-KEY                 PIC 9(8) VALUE ZERO.
011300 01  WS-BREAK-KEY-ALPHA REDEFINES WS-BREAK-KEY PIC X(8).
011400
011500 01  WS-GROUP-ACCUM.
011600     05  WS-DATE-MIN              PIC 9(8).
011700     05  WS-COD-PACIENTE          PIC 9(8).
011800     05  WS-SEXO                  PIC X(1).
011900     05  WS-IDADE                 PIC 9(3).
012000     05  WS-FAIXA-ETARIA          PIC X(10).
012100     05  WS-COD-UNIDADE-SAUDE     PIC 9(5).
012200     05  WS-NOME-UNIDADE          PIC X(25).
012300     05  WS-ESPECIALIDADE         PIC X(15).
012400     05  WS-TEM-CID-INFECCIOSO    PIC 9(1).
012500     05  WS-TEM-ANTIBIOTICO       PIC 9(1).
012600     05  WS-TEM-PRESC-INADEQUADA  PIC 9(1).
012700     05  WS-N-PRESCRICOES         PIC 9(4) COMP.
012800     05  WS-N-ANTIBIOTICOS        PIC 9(4) COMP.
012900     05  FILLER                   PIC X(1).
013000
013100** THE GROUP ACCUMULATOR RE-EXAMINED AS ONE FLAT STRING, USED
013200** ONLY WHEN TRACING A BAD GROUP TO SYSOUT
013300 01  WS-GROUP-ACCUM-FLAT REDEFINES WS-GROUP-ACCUM PIC X(83).
013400
013500 01  WS-PRINT-LINE                PIC X(132) VALUE SPACES.
013600 01  WS-PRINT-LINE-ZONED REDEFINES WS-PRINT-LINE.
013700     05  WS-PL-LABEL              PIC X(40).
013800     05  WS-PL-VALUE-1            PIC X(90).
013900     05  FILLER                   PIC X(2).
014000
014100 01  WS-EDIT-FIELDS.
014200     05  WS-CNT-EDIT              PIC ZZZ,ZZ9.
014300     05  FILLER                   PIC X(1).
014400
014500 COPY CAMABEND.
014600
014700 01  RPT-REQUEST-REC.
014800     05  RPT-LINE-TYPE            PIC X(4).
014900         88 PAGE-HEADER-LINE  VALUE "PHDR".
015000         88 DETAIL-LINE       VALUE "DET ".
015100         88 FOOTER-LINE       VALUE "FOOT".
015200         88 CLOSE-REQUEST     VALUE "CLOS".
015300     05  RPT-TITLE                PIC X(50).
015400     05  RPT-TEXT                 PIC X(132).
015500     05  FILLER                   PIC X(10).
015600 01  RPT-RETURN-CD                PIC S9(4) COMP.
015700
015800 PROCEDURE DIVISION.
015900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016000     PERFORM 100-MAINLINE THRU 100-EXIT
016100             UNTIL NO-MORE-SILVER-RECS.
016200     PERFORM 900-CLEANUP THRU 900-EXIT.
016300     MOVE ZERO TO RETURN-CODE.
016400     GOBACK.
016500
016600 000-HOUSEKEEPING.
016700     MOVE "000-HOUSEKEEPING" TO ABEND-PARA-NAME.
016800     DISPLAY "******** BEGIN JOB CAMAGGR ********".
016900     MOVE ZERO TO RECORDS-READ, ATTENDANCES-WRITTEN,
017000                  TOTAL-PRESCRIPTIONS, TOTAL-ANTIBIOTICS,
017100                  ATTEND-W-ANTIBIOTIC, ATTEND-W-INADEQUATE.
017200     MOVE "Y" TO FILE-OPENED-OK-SW.
017300
017400     OPEN INPUT PRESSRT.
017500     IF NOT CODE-READ
017600         MOVE "N" TO FILE-OPENED-OK-SW
017700         MOVE "N" TO MORE-SILVER-RECS-SW
017800         GO TO 000-EXIT.
017900
018000     OPEN OUTPUT ATENDGLD.
018100     IF NOT CODE-WRITE
018200         MOVE "N" TO FILE-OPENED-OK-SW
018300         MOVE "N" TO MORE-SILVER-RECS-SW
018400         CLOSE PRESSRT
018500         GO TO 000-EXIT.
018600
018700     READ PRESSRT INTO PRESCRICAO-SILVER-REC
018800         AT END
018900             MOVE "N" TO MORE-SILVER-RECS-SW
019000             GO TO 000-EXIT
019100     END-READ.
019200     MOVE " " TO MORE-SILVER-RECS-SW.
019300     ADD +1 TO RECORDS-READ.
019400     MOVE COD-ATENDIMENTO TO WS-BREAK-KEY.
019500     PERFORM 200-START-GROUP THRU 200-EXIT.
019600 000-EXIT.
019700     EXIT.
019800
019900 100-MAINLINE.
020000     MOVE "100-MAINLINE" TO ABEND-PARA-NAME.
020100     IF COD-ATENDIMENTO NOT = WS-BREAK-KEY
020200         PERFORM 300-END-GROUP THRU 300-EXIT
020300         MOVE COD-ATENDIMENTO TO WS-BREAK-KEY
020400         PERFORM 200-START-GROUP THRU 200-EXIT
020500     ELSE
020600         PERFORM 250-ACCUMULATE THRU 250-EXIT.
020700
020800     READ PRESSRT INTO PRESCRICAO-SILVER-REC
020900         AT END
021000             MOVE "N" TO MORE-SILVER-RECS-SW
021100             GO TO 100-EXIT
021200     END-READ.
021300     ADD +1 TO RECORDS-READ.
021400 100-EXIT.
021500     EXIT.
021600
021700 200-START-GROUP.
021800*  D2/D3 - FIRST-VALUED FIELDS AND ACCUMULATORS ARE SEEDED FROM
021900*  THE GROUP'S FIRST RECORD (THE SORT IS STABLE, SO "FIRST" HERE
022000*  IS STILL THE FIRST RECORD OF THE ATENDIMENTO IN INPUT ORDER)
022100     MOVE DATA-ATENDIMENTO     TO WS-DATE-MIN.
022200     MOVE COD-PACIENTE         TO WS-COD-PACIENTE.
022300     MOVE SEXO                 TO WS-SEXO.
022400     MOVE IDADE                TO WS-IDADE.
022500     MOVE FAIXA-ETARIA         TO WS-FAIXA-ETARIA.
022600     MOVE COD-UNIDADE-SAUDE    TO WS-COD-UNIDADE-SAUDE.
022700     MOVE NOME-UNIDADE         TO WS-NOME-UNIDADE.
022800     MOVE ESPECIALIDADE        TO WS-ESPECIALIDADE.
022900     MOVE E-DIAG-INFECCIOSO    TO WS-TEM-CID-INFECCIOSO.
023000     MOVE E-ANTIBIOTICO        TO WS-TEM-ANTIBIOTICO.
023100     MOVE E-PRESC-INADEQUADA   TO WS-TEM-PRESC-INADEQUADA.
023200     MOVE 1                    TO WS-N-PRESCRICOES.
023300     MOVE E-ANTIBIOTICO        TO WS-N-ANTIBIOTICOS.
023400 200-EXIT.
023500     EXIT.
023600
023700 250-ACCUMULATE.
023800*  D2 - RUNNING MIN OF THE ATTENDANCE DATE
023900     IF DATA-ATENDIMENTO < WS-DATE-MIN
024000         MOVE DATA-ATENDIMENTO TO WS-DATE-MIN.
024100
024200*  D4 - LOGICAL OR OF EACH 0/1 FLAG, EXPRESSED AS "TAKE THE
024300*  HIGHER VALUE" SINCE THE FLAGS ARE ONLY EVER 0 OR 1
024400     IF E-DIAG-INFECCIOSO > WS-TEM-CID-INFECCIOSO
024500         MOVE E-DIAG-INFECCIOSO TO WS-TEM-CID-INFECCIOSO.
024600     IF E-ANTIBIOTICO > WS-TEM-ANTIBIOTICO
024700         MOVE E-ANTIBIOTICO TO WS-TEM-ANTIBIOTICO.
024800     IF E-PRESC-INADEQUADA > WS-TEM-PRESC-INADEQUADA
024900         MOVE E-PRESC-INADEQUADA TO WS-TEM-PRESC-INADEQUADA.
025000
025100*  D5/D6
025200     ADD +1 TO WS-N-PRESCRICOES.
025300     ADD E-ANTIBIOTICO TO WS-N-ANTIBIOTICOS.
025400 250-EXIT.
025500     EXIT.
025600
025700 300-END-GROUP.
025800*  D1 - ONE GOLD RECORD PER DISTINCT ATENDIMENTO
025900     MOVE WS-BREAK-KEY          TO COD-ATENDIMENTO IN
026000                                    ATENDIMENTO-GOLD-REC.
026100     MOVE WS-DATE-MIN           TO DATA-ATENDIMENTO IN
026200                                    ATENDIMENTO-GOLD-REC.
026300     MOVE WS-COD-PACIENTE       TO COD-PACIENTE IN
026400                                    ATENDIMENTO-GOLD-REC.
026500     MOVE WS-SEXO               TO SEXO IN ATENDIMENTO-GOLD-REC.
026600     MOVE WS-IDADE              TO IDADE IN ATENDIMENTO-GOLD-REC.
026700     MOVE WS-FAIXA-ETARIA       TO FAIXA-ETARIA IN
026800                                    ATENDIMENTO-GOLD-REC.
026900     MOVE WS-COD-UNIDADE-SAUDE  TO COD-UNIDADE-SAUDE IN
027000                                    ATENDIMENTO-GOLD-REC.
027100     MOVE WS-NOME-UNIDADE       TO NOME-UNIDADE IN
027200                                    ATENDIMENTO-GOLD-REC.
027300     MOVE WS-ESPECIALIDADE      TO ESPECIALIDADE IN
027400                                    ATENDIMENTO-GOLD-REC.
027500     MOVE WS-TEM-CID-INFECCIOSO TO TEM-CID-INFECCIOSO IN
027600                                    ATENDIMENTO-GOLD-REC.
027700     MOVE WS-TEM-ANTIBIOTICO    TO TEM-ANTIBIOTICO IN
027800                                    ATENDIMENTO-GOLD-REC.
027900     MOVE WS-TEM-PRESC-INADEQUADA TO TEM-PRESC-INADEQUADA IN
028000                                    ATENDIMENTO-GOLD-REC.
028100     MOVE WS-N-PRESCRICOES      TO N-PRESCRICOES IN
028200                                    ATENDIMENTO-GOLD-REC.
028300     MOVE WS-N-ANTIBIOTICOS     TO N-ANTIBIOTICOS IN
028400                                    ATENDIMENTO-GOLD-REC.
028500
028600     WRITE GOLD-REC FROM ATENDIMENTO-GOLD-REC.
028700     IF NOT CODE-WRITE
028800         MOVE "** PROBLEM WRITING ATENDGLD" TO ABEND-REASON
028900         MOVE OFCODE TO EXPECTED-VAL
029000         GO TO 1000-ABEND-RTN.
029100
029200*  D4/D5/D6 GRAND TOTALS CARRIED FORWARD TO THE FOOTER REPORT
029300     ADD +1 TO ATTENDANCES-WRITTEN.
029400     ADD WS-N-PRESCRICOES TO TOTAL-PRESCRIPTIONS.
029500     ADD WS-N-ANTIBIOTICOS TO TOTAL-ANTIBIOTICS.
029600     IF WS-TEM-ANTIBIOTICO = 1
029700         ADD +1 TO ATTEND-W-ANTIBIOTIC.
029800     IF WS-TEM-PRESC-INADEQUADA = 1
029900         ADD +1 TO ATTEND-W-INADEQUATE.
030000 300-EXIT.
030100     EXIT.
030200
030300 800-PRINT-GRAND-TOTALS.
030400     MOVE SPACES TO WS-PRINT-LINE.
030500     MOVE "PHDR" TO RPT-LINE-TYPE.
030600     MOVE "CAMO-NET UNIT D - ATTENDANCE AGGREGATION TOTALS"
030700          TO RPT-TITLE.
030800     PERFORM 850-CALL-PRINT THRU 850-EXIT.
030900
031000     MOVE SPACES TO WS-PRINT-LINE.
031100     MOVE ATTENDANCES-WRITTEN TO WS-CNT-EDIT.
031200     STRING "ATTENDANCES WRITTEN: " WS-CNT-EDIT
031300         DELIMITED BY SIZE INTO WS-PL-LABEL.
031400     MOVE "DET " TO RPT-LINE-TYPE.
031500     MOVE WS-PRINT-LINE TO RPT-TEXT.
031600     PERFORM 850-CALL-PRINT THRU 850-EXIT.
031700
031800     MOVE SPACES TO WS-PRINT-LINE.
031900     MOVE TOTAL-PRESCRIPTIONS TO WS-CNT-EDIT.
032000     STRING "TOTAL PRESCRIPTIONS READ: " WS-CNT-EDIT
032100         DELIMITED BY SIZE INTO WS-PL-LABEL.
032200     MOVE "DET " TO RPT-LINE-TYPE.
032300     MOVE WS-PRINT-LINE TO RPT-TEXT.
032400     PERFORM 850-CALL-PRINT THRU 850-EXIT.
032500
032600     MOVE SPACES TO WS-PRINT-LINE.
032700     MOVE TOTAL-ANTIBIOTICS TO WS-CNT-EDIT.
032800     STRING "TOTAL ANTIBIOTIC PRESCRIPTIONS: " WS-CNT-EDIT
032900         DELIMITED BY SIZE INTO WS-PL-LABEL.
033000     MOVE "DET " TO RPT-LINE-TYPE.
033100     MOVE WS-PRINT-LINE TO RPT-TEXT.
033200     PERFORM 850-CALL-PRINT THRU 850-EXIT.
033300
033400     MOVE SPACES TO WS-PRINT-LINE.
033500     MOVE ATTEND-W-ANTIBIOTIC TO WS-CNT-EDIT.
033600     STRING "ATTENDANCES W/ ANTIBIOTIC: " WS-CNT-EDIT
033700         DELIMITED BY SIZE INTO WS-PL-LABEL.
033800     MOVE "FOOT" TO RPT-LINE-TYPE.
033900     MOVE WS-PRINT-LINE TO RPT-TEXT.
034000     PERFORM 850-CALL-PRINT THRU 850-EXIT.
034100
034200     MOVE SPACES TO WS-PRINT-LINE.
034300     MOVE ATTEND-W-INADEQUATE TO WS-CNT-EDIT.
034400     STRING "ATTENDANCES W/ INADEQUATE PRESC: " WS-CNT-EDIT
034500         DELIMITED BY SIZE INTO WS-PL-LABEL.
034600     MOVE "FOOT" TO RPT-LINE-TYPE.
034700     MOVE WS-PRINT-LINE TO RPT-TEXT.
034800     PERFORM 850-CALL-PRINT THRU 850-EXIT.
034900 800-EXIT.
035000     EXIT.
035100
035200 850-CALL-PRINT.
035300     CALL "CAMRPT01" USING RPT-REQUEST-REC, RPT-RETURN-CD.
035400 850-EXIT.
035500     EXIT.
035600
035700 900-CLEANUP.
035800*  CAMO-148 - THE LAST GROUP IN THE FILE NEVER SEES A KEY CHANGE
035900*  TO TRIGGER 300-END-GROUP, SO WE FORCE IT HERE IF ANY RECORDS
036000*  WERE EVER READ
036100     MOVE "900-CLEANUP" TO ABEND-PARA-NAME.
036200     IF FILE-OPENED-OK AND RECORDS-READ > 0
036300         PERFORM 300-END-GROUP THRU 300-EXIT.                     CAMO0148
036400
036500     IF FILE-OPENED-OK
036600         PERFORM 800-PRINT-GRAND-TOTALS THRU 800-EXIT.
036700
036800     MOVE "CLOS" TO RPT-LINE-TYPE.
036900     CALL "CAMRPT01" USING RPT-REQUEST-REC, RPT-RETURN-CD.
037000
037100     IF FILE-OPENED-OK
037200         CLOSE PRESSRT, ATENDGLD.
037300
037400     DISPLAY "** ATTENDANCE GOLD RECORDS WRITTEN **".
037500     DISPLAY ATTENDANCES-WRITTEN.
037600     DISPLAY "******** NORMAL END OF JOB CAMAGGR ********".
037700 900-EXIT.
037800     EXIT.
037900
038000 1000-ABEND-RTN.
038100     DISPLAY "*** ABNORMAL END OF JOB-CAMAGGR ***" UPON CONSOLE.
038200     DISPLAY ABEND-REASON.
038300     IF FILE-OPENED-OK
038400         CLOSE PRESSRT, ATENDGLD.
038500     MOVE 16 TO RETURN-CODE.
038600     GOBACK.
