000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CAMHASH.
000400 AUTHOR. L K TAVARES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/27/96.
000700 DATE-COMPILED. 02/27/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*          ONE-WAY HASH TOKEN GENERATOR FOR PII ANONYMIZATION.
001300*          CAMSLVCL CALLS THIS FOR EVERY BRONZE FIELD THE
001400*          PRIVACY OFFICE WANTS HASHED RATHER THAN DROPPED
001500*          (TELEFONE-PACIENTE TODAY; MORE MAY FOLLOW).
001600*
001700*          GIVEN A CHARACTER STRING, RETURNS A 64-CHARACTER
001800*          LOWER-CASE HEX DIGEST.  SAME INPUT ALWAYS GIVES THE
001900*          SAME DIGEST (SO SILVER RECORDS CAN STILL BE JOINED
002000*          BY PHONE NUMBER WITHOUT EVER STORING THE NUMBER);
002100*          DIFFERENT INPUTS SHOULD GIVE UNRELATED DIGESTS.
002200*          SPACES IN, SPACES OUT - A NULL VALUE STAYS NULL.
002300*
002400*          THIS IS A ROLLED-OWN MIXING FUNCTION, NOT A
002500*          PUBLISHED CRYPTOGRAPHIC STANDARD - IBM-390 HAS NO
002600*          HASHING INTRINSIC AND THE PRIVACY OFFICE ONLY
002700*          REQUIRES DETERMINISM AND A WIDE, WELL-MIXED OUTPUT.
002800*          A CHARACTER'S "CODE" IS ITS POSITION IN CHAR-ALPHABET
002900*          BELOW, FOUND BY SEARCH - WE DO NOT RELY ON THE
003000*          MACHINE'S COLLATING SEQUENCE TO GIVE US A NUMBER.
003100******************************************************************
003200* CHANGE LOG
003300*   1996-02-27  LKT  CAMO-042  ORIGINAL VERSION FOR THE PII
003400*                              ANONYMIZATION RULING.
003500*   1998-09-03  LKT  CAMO-075  SPREAD THE MIX OVER ALL 64 HEX
003600*                              OUTPUT CHARACTERS - THE FIRST CUT
003700*                              ONLY VARIED THE LAST 16.
003800*   1999-01-08  RVD  CAMO-Y2K  REVIEWED - NO DATE FIELDS USED.
003900*                              NO CHANGE REQUIRED.
004000*   2007-04-11  LKT  CAMO-118  ADDED "+" TO CHAR-ALPHABET -
004100*                              TELEFONE-PACIENTE IS NOW ARRIVING
004200*                              WITH A LEADING COUNTRY CODE (E.G.
004300*                              "+55") AND THE "+" WAS FALLING
004400*                              BACK TO CODE 1 LIKE ANY OTHER
004500*                              UNRECOGNIZED CHARACTER, FLATTENING
004600*                              PART OF THE MIX FOR EVERY
004700*                              INTERNATIONAL NUMBER.
004800*   2011-09-19  PAS  CAMO-152  CAMSLVCL'S PHONE-HASH CALL STARTED
004900*                              PASSING THE NUMBER WITH THE
005000*                              COUNTRY CODE INTACT - CONFIRMED
005100*                              CAMO-118 COVERS IT.  NO CHANGE
005200*                              REQUIRED HERE.
005300*   2013-08-14  PAS  CAMO-175  REVIEWED AFTER THE SUITE-WIDE
005400*                              77-LEVEL CLEANUP (CAMO-168 THRU
005500*                              CAMO-171) - THIS PROGRAM ALREADY
005600*                              HAD NO SWITCHES TO CONVERT.  NO
005700*                              CHANGE REQUIRED.
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700 DATA DIVISION.
006800 WORKING-STORAGE SECTION.
006900 01  HEX-DIGIT-TABLE-AREA.
007000     05  HEX-DIGIT-TABLE          PIC X(16)
007100              VALUE "0123456789abcdef".
007200     05  HEX-DIGIT-OCC REDEFINES HEX-DIGIT-TABLE
007300              PIC X(1) OCCURS 16 TIMES.
007400
007500** EVERY CHARACTER WE EXPECT TO SEE IN A PII FIELD, IN A FIXED
007600** ORDER OF OUR OWN - A CHARACTER'S "CODE" IS ITS POSITION HERE,
007700** NOT ITS MACHINE COLLATING VALUE
007800 01  CHAR-ALPHABET-AREA.
007900     05  CHAR-ALPHABET           PIC X(70) VALUE
008000         "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuv
008100-              "wxyz -()+".
008200     05  CHAR-ALPHABET-OCC REDEFINES CHAR-ALPHABET
008300              PIC X(1) OCCURS 70 TIMES
008400              INDEXED BY ALPHA-IDX.
008500
008600 01  COUNTERS-AND-ACCUMULATORS.
008700     05  CHAR-SUB                 PIC 9(3) COMP.
008800     05  OUT-SUB                  PIC 9(3) COMP.
008900     05  WS-ACCUM                 PIC 9(9) COMP.
009000     05  WS-MIXED                 PIC 9(11) COMP.
009100     05  WS-QUOTIENT              PIC 9(11) COMP.
009200     05  WS-NIBBLE                PIC 9(2) COMP.
009300     05  WS-CHAR-CODE             PIC 9(3) COMP.
009400
009500** THE RUNNING ACCUMULATOR RE-EXAMINED AS TWO HALVES SO THE
009600** EMIT-DIGEST STEP CAN GRAB A NARROWER SLICE FOR THE REMAINDER
009700** ARITHMETIC BELOW
009800 01  WS-ACCUM-SPLIT REDEFINES WS-ACCUM.
009900     05  WS-ACCUM-HI              PIC 9(5).
010000     05  WS-ACCUM-LO              PIC 9(4).
010100
010200 01  MISC-WORK-FIELDS.
010300     05  WS-INPUT-HOLD            PIC X(64).
010400     05  ALL-SPACES-SW            PIC X(1).
010500         88 INPUT-IS-NULL     VALUE "Y".
010600
010700** THE 64-BYTE INPUT HOLD AREA RE-EXAMINED AS 64 ONE-CHARACTER
010800** ELEMENTS SO 110-FOLD-ONE-CHAR CAN WALK IT ONE BYTE AT A TIME
010900 01  WS-INPUT-HOLD-OCC REDEFINES WS-INPUT-HOLD
011000              PIC X(1) OCCURS 64 TIMES.
011100
011200 LINKAGE SECTION.
011300 01  HASH-REQUEST-REC.
011400     05  HASH-INPUT-VALUE         PIC X(64).
011500     05  HASH-OUTPUT-TOKEN        PIC X(64).
011600     05  FILLER                   PIC X(4).
011700 01  HASH-RETURN-CD               PIC S9(4) COMP.
011800
011900 PROCEDURE DIVISION USING HASH-REQUEST-REC, HASH-RETURN-CD.
012000     MOVE ZERO TO HASH-RETURN-CD.
012100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012200
012300     IF INPUT-IS-NULL
012400         MOVE SPACES TO HASH-OUTPUT-TOKEN
012500     ELSE
012600         PERFORM 100-MIX-INPUT THRU 100-EXIT
012700         PERFORM 200-EMIT-DIGEST THRU 200-EXIT
012800                 VARYING OUT-SUB FROM 1 BY 1
012900                 UNTIL OUT-SUB > 64.
013000
013100     GOBACK.
013200
013300 000-HOUSEKEEPING.
013400     MOVE HASH-INPUT-VALUE TO WS-INPUT-HOLD.
013500     MOVE SPACES TO HASH-OUTPUT-TOKEN.
013600     MOVE "N" TO ALL-SPACES-SW.
013700     IF HASH-INPUT-VALUE = SPACES
013800         MOVE "Y" TO ALL-SPACES-SW.
013900     MOVE 37 TO WS-ACCUM.
014000 000-EXIT.
014100     EXIT.
014200
014300 100-MIX-INPUT.
014400*  FOLDS EVERY BYTE OF THE INPUT INTO A RUNNING ACCUMULATOR -
014500*  A SIMPLE POLYNOMIAL ROLLING MIX, NOT A CRYPTOGRAPHIC PRIMITIVE
014600     PERFORM 110-FOLD-ONE-CHAR THRU 110-EXIT
014700             VARYING CHAR-SUB FROM 1 BY 1 UNTIL CHAR-SUB > 64.
014800 100-EXIT.
014900     EXIT.
015000
015100 110-FOLD-ONE-CHAR.
015200     SET ALPHA-IDX TO 1.
015300     MOVE 1 TO WS-CHAR-CODE.
015400     SEARCH CHAR-ALPHABET-OCC
015500         AT END
015600             MOVE 1 TO WS-CHAR-CODE
015700         WHEN CHAR-ALPHABET-OCC(ALPHA-IDX) =
015800              WS-INPUT-HOLD-OCC(CHAR-SUB)
015900             SET WS-CHAR-CODE TO ALPHA-IDX.
016000
016100     COMPUTE WS-MIXED = (WS-ACCUM * 131) + WS-CHAR-CODE + CHAR-SUB.
016200     DIVIDE WS-MIXED BY 999999937 GIVING WS-QUOTIENT
016300         REMAINDER WS-ACCUM.
016400 110-EXIT.
016500     EXIT.
016600
016700 200-EMIT-DIGEST.
016800*  EACH OUTPUT HEX DIGIT RE-MIXES THE ACCUMULATOR ONE MORE TIME
016900*  WITH ITS OWN POSITION, SO ALL 64 DIGITS VARY - CAMO-075
017000     COMPUTE WS-MIXED = (WS-ACCUM * 131) + OUT-SUB.
017100     DIVIDE WS-MIXED BY 999999937 GIVING WS-QUOTIENT
017200         REMAINDER WS-ACCUM.
017300     DIVIDE WS-ACCUM-HI BY 16 GIVING WS-QUOTIENT
017400         REMAINDER WS-NIBBLE.
017500     MOVE HEX-DIGIT-OCC(WS-NIBBLE + 1) TO
017600          HASH-OUTPUT-TOKEN(OUT-SUB : 1).
017700 200-EXIT.
017800     EXIT.
