000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CAMSNAKE.
000400 AUTHOR. L K TAVARES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/16/94.
000700 DATE-COMPILED. 03/16/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*          FIELD-NAME NORMALIZER.  TAKES ANY HEADING TEXT (A
001300*          COLUMN TITLE FROM THE HEALTH-UNIT EXTRACT) AND
001400*          RETURNS THE SNAKE-CASE FORM CAMSLVCL WRITES TO THE
001500*          RUN-SUMMARY "COLUMNS" LINE.
001600*
001700*          RULES, APPLIED IN ORDER:
001800*            1. DROP ANYTHING THAT IS NOT A LETTER, DIGIT,
001900*               UNDERSCORE OR SPACE.
002000*            2. TURN EACH RUN OF ONE OR MORE SPACES INTO A
002100*               SINGLE UNDERSCORE.
002200*            3. FOLD TO LOWER CASE.
002300*            4. COLLAPSE RUNS OF UNDERSCORES TO ONE.
002400*            5. STRIP A LEADING OR TRAILING UNDERSCORE.
002500******************************************************************
002600* CHANGE LOG
002700*   1994-03-16  RVD  CAMO-016  ORIGINAL VERSION.
002800*   1997-05-02  LKT  CAMO-068  FIXED STEP-ORDER BUG - PUNCTUATION
002900*                              MUST BE DROPPED BEFORE SPACES ARE
003000*                              COLLAPSED OR "DO--PACIENTE" NEVER
003100*                              FUSES INTO ONE WORD.
003200*   1999-01-08  RVD  CAMO-Y2K  REVIEWED - NO DATE FIELDS USED.
003300*                              NO CHANGE REQUIRED.
003400*   2006-08-22  LKT  CAMO-110  STEP 1 NOW KEEPS ACCENTED LETTERS
003500*                              (A-TILDE, C-CEDILLA, O-TILDE, ETC)
003600*                              FROM THE HEALTH-UNIT HEADINGS -
003700*                              THE MACHINE'S ALPHABETIC TEST DOES
003800*                              NOT SEE THEM AS LETTERS SO THEY
003900*                              WERE BEING SILENTLY DROPPED.
004000*   2011-09-19  PAS  CAMO-152  CAMSLVCL BEGAN CALLING THIS ROUTINE
004100*                              ON EVERY COLUMN HEADING FOR THE
004200*                              RUN-SUMMARY "COLUMNS (AFTER)" LINE.
004300*                              NO CHANGE NEEDED HERE.
004400*   2013-08-14  PAS  CAMO-174  REVIEWED AFTER THE SUITE-WIDE
004500*                              77-LEVEL CLEANUP (CAMO-168 THRU
004600*                              CAMO-171) - THIS PROGRAM ALREADY
004700*                              HAD NO SWITCHES TO CONVERT.  NO
004800*                              CHANGE REQUIRED.
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000 01  COUNTERS-AND-ACCUMULATORS.
006100     05  IN-SUB                   PIC 9(3) COMP.
006200     05  OUT-SUB                  PIC 9(3) COMP.
006300     05  SCAN-SUB                 PIC 9(3) COMP.
006400     05  NAME-LTH                 PIC 9(3) COMP.
006500     05  FILLER                   PIC X(1).
006600
006700 01  MISC-WORK-FIELDS.
006800     05  WS-SCRUBBED              PIC X(64) VALUE SPACES.
006900     05  WS-UNDERSCORED           PIC X(64) VALUE SPACES.
007000     05  ONE-CHAR                 PIC X(1).
007100     05  PREV-CHAR                PIC X(1).
007200     05  CHAR-IS-KEEPER-SW        PIC X(1).
007300         88 CHAR-IS-KEEPER    VALUE "Y".
007400     05  FILLER                   PIC X(1).
007500
007600** ACCENTED LETTERS SEEN IN HEALTH-UNIT HEADINGS - SEE CAMO-110 -
007700** KEPT RATHER THAN DROPPED BY 100-DROP-PUNCTUATION BELOW
007800 01  EXTRA-ALPHA-CHARS            PIC X(24)
007900              VALUE "ÃÁÂÀÇÕÓÔÉÊÍÚãáâàçõóôéêíú".
008000 01  EXTRA-ALPHA-OCC REDEFINES EXTRA-ALPHA-CHARS
008100              PIC X(1) OCCURS 24 TIMES
008200              INDEXED BY EXTRA-IDX.
008300
008400** THE 64-BYTE SCRUBBED AREA RE-EXAMINED ONE BYTE AT A TIME
008500** WHILE 300-FOLD-AND-COLLAPSE WALKS IT LEFT TO RIGHT
008600 01  WS-UNDERSCORED-OCC REDEFINES WS-UNDERSCORED
008700              PIC X(1) OCCURS 64 TIMES.
008800
008900** THE OUTPUT NAME RE-EXAMINED AS INDIVIDUAL BYTES SO
009000** 400-STRIP-ENDS CAN TEST AND BLANK THE END CHARACTERS
009100 01  WS-OUTPUT-HOLD               PIC X(64) VALUE SPACES.
009200 01  WS-OUTPUT-HOLD-OCC REDEFINES WS-OUTPUT-HOLD
009300              PIC X(1) OCCURS 64 TIMES.
009400
009500 LINKAGE SECTION.
009600 01  SNAKE-REQUEST-REC.
009700     05  SNAKE-INPUT-NAME         PIC X(64).
009800     05  SNAKE-OUTPUT-NAME        PIC X(64).
009900     05  FILLER                   PIC X(4).
010000
010100** THE REQUEST RECORD RE-EXAMINED AS ONE FLAT STRING, USED ONLY
010200** WHEN TRACING A BAD CALL TO SYSOUT
010300 01  SNAKE-REQUEST-FLAT REDEFINES SNAKE-REQUEST-REC PIC X(132).
010400 01  SNAKE-RETURN-CD               PIC S9(4) COMP.
010500
010600 PROCEDURE DIVISION USING SNAKE-REQUEST-REC, SNAKE-RETURN-CD.
010700     MOVE ZERO TO SNAKE-RETURN-CD.
010800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
010900     PERFORM 100-DROP-PUNCTUATION THRU 100-EXIT
011000             VARYING IN-SUB FROM 1 BY 1 UNTIL IN-SUB > 64.
011100     PERFORM 200-SPACES-TO-UNDERSCORE THRU 200-EXIT.
011200     PERFORM 300-FOLD-AND-COLLAPSE THRU 300-EXIT.
011300     PERFORM 400-STRIP-ENDS THRU 400-EXIT.
011400     MOVE WS-OUTPUT-HOLD TO SNAKE-OUTPUT-NAME.
011500     GOBACK.
011600
011700 000-HOUSEKEEPING.
011800     MOVE SPACES TO WS-SCRUBBED, WS-UNDERSCORED, WS-OUTPUT-HOLD.
011900     MOVE 0 TO OUT-SUB.
012000 000-EXIT.
012100     EXIT.
012200
012300 100-DROP-PUNCTUATION.
012400*  STEP 1 - LETTERS, DIGITS, UNDERSCORE AND SPACE ARE KEPT AND
012500*  SHIFTED LEFT OVER THE GAP; ANYTHING ELSE IS DELETED OUTRIGHT
012600*  (NOT BLANKED) SO "DO--PACIENTE" FUSES TO "DOPACIENTE" - SEE
012700*  CAMO-068
012800     MOVE SNAKE-INPUT-NAME(IN-SUB : 1) TO ONE-CHAR.
012900     MOVE "N" TO CHAR-IS-KEEPER-SW.
013000     IF ONE-CHAR IS ALPHABETIC
013100        OR ONE-CHAR IS NUMERIC
013200        OR ONE-CHAR = "_"
013300         MOVE "Y" TO CHAR-IS-KEEPER-SW.
013400
013500     IF NOT CHAR-IS-KEEPER
013600         SET EXTRA-IDX TO 1
013700         SEARCH EXTRA-ALPHA-OCC
013800             AT END CONTINUE
013900             WHEN EXTRA-ALPHA-OCC(EXTRA-IDX) = ONE-CHAR
014000                 MOVE "Y" TO CHAR-IS-KEEPER-SW.
014100
014200     IF CHAR-IS-KEEPER
014300         ADD +1 TO OUT-SUB
014400         MOVE ONE-CHAR TO WS-SCRUBBED(OUT-SUB : 1).
014500 100-EXIT.
014600     EXIT.
014700
014800 200-SPACES-TO-UNDERSCORE.
014900*  STEP 2 - EACH RUN OF ONE OR MORE SPACES BECOMES ONE UNDERSCORE
015000     MOVE SPACES TO WS-UNDERSCORED.
015100     MOVE SPACE TO PREV-CHAR.
015200     MOVE 0 TO OUT-SUB.
015300     PERFORM 210-UNDERSCORE-ONE-CHAR THRU 210-EXIT
015400             VARYING SCAN-SUB FROM 1 BY 1 UNTIL SCAN-SUB > 64.
015500 200-EXIT.
015600     EXIT.
015700
015800 210-UNDERSCORE-ONE-CHAR.
015900     MOVE WS-SCRUBBED(SCAN-SUB : 1) TO ONE-CHAR.
016000     IF ONE-CHAR = SPACE
016100         IF PREV-CHAR NOT = SPACE AND PREV-CHAR NOT = "_"
016200             ADD +1 TO OUT-SUB
016300             MOVE "_" TO WS-UNDERSCORED(OUT-SUB : 1)
016400     ELSE
016500         ADD +1 TO OUT-SUB
016600         MOVE ONE-CHAR TO WS-UNDERSCORED(OUT-SUB : 1).
016700     MOVE ONE-CHAR TO PREV-CHAR.
016800 210-EXIT.
016900     EXIT.
017000
017100 300-FOLD-AND-COLLAPSE.
017200*  STEPS 3 AND 4 - LOWER-CASE, THEN COLLAPSE RUNS OF UNDERSCORE
017300     INSPECT WS-UNDERSCORED CONVERTING
017400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
017500      TO "abcdefghijklmnopqrstuvwxyz".
017600     MOVE SPACE TO PREV-CHAR.
017700     MOVE 0 TO OUT-SUB.
017800     PERFORM 310-COLLAPSE-ONE-CHAR THRU 310-EXIT
017900             VARYING SCAN-SUB FROM 1 BY 1 UNTIL SCAN-SUB > 64.
018000 300-EXIT.
018100     EXIT.
018200
018300 310-COLLAPSE-ONE-CHAR.
018400     MOVE WS-UNDERSCORED-OCC(SCAN-SUB) TO ONE-CHAR.
018500     IF ONE-CHAR = "_"
018600         IF PREV-CHAR NOT = "_"
018700             ADD +1 TO OUT-SUB
018800             MOVE "_" TO WS-OUTPUT-HOLD(OUT-SUB : 1)
018900     ELSE
019000         IF ONE-CHAR NOT = SPACE
019100             ADD +1 TO OUT-SUB
019200             MOVE ONE-CHAR TO WS-OUTPUT-HOLD(OUT-SUB : 1).
019300     MOVE ONE-CHAR TO PREV-CHAR.
019400 310-EXIT.
019500     EXIT.
019600
019700 400-STRIP-ENDS.
019800*  STEP 5 - A LEADING OR TRAILING UNDERSCORE IS STRIPPED
019900     IF WS-OUTPUT-HOLD-OCC(1) = "_"
020000         PERFORM 410-SHIFT-LEFT-ONE THRU 410-EXIT.
020100
020200     MOVE 64 TO NAME-LTH.
020300     PERFORM 420-FIND-LAST-CHAR THRU 420-EXIT
020400             VARYING NAME-LTH FROM 64 BY -1
020500             UNTIL NAME-LTH = 0
020600                OR WS-OUTPUT-HOLD-OCC(NAME-LTH) NOT = SPACE.
020700
020800     IF NAME-LTH > 0
020900        AND WS-OUTPUT-HOLD-OCC(NAME-LTH) = "_"
021000         MOVE SPACE TO WS-OUTPUT-HOLD-OCC(NAME-LTH).
021100 400-EXIT.
021200     EXIT.
021300
021400 410-SHIFT-LEFT-ONE.
021500     MOVE WS-OUTPUT-HOLD(2:63) TO WS-SCRUBBED(1:63).
021600     MOVE SPACE TO WS-SCRUBBED(64:1).
021700     MOVE WS-SCRUBBED TO WS-OUTPUT-HOLD.
021800 410-EXIT.
021900     EXIT.
022000
022100 420-FIND-LAST-CHAR.
022200*  PERFORM ... VARYING DOES THE WORK; THIS PARAGRAPH BODY IS
022300*  INTENTIONALLY EMPTY, THE TEST IS IN THE UNTIL CLAUSE ABOVE
022400     CONTINUE.
022500 420-EXIT.
022600     EXIT.
