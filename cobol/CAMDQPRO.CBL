000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CAMDQPRO.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS UNIT A OF THE CAMO-NET NIGHTLY BATCH
001300*          SUITE - THE DATA-QUALITY PROFILING PASS.  IT READS THE
001400*          RAW PRESCRIPTION EXTRACT AND, FOR EVERY FIELD OF THE
001500*          LAYOUT, COUNTS HOW OFTEN THE FIELD CAME IN BLANK,
001600*          COUNTS EXACT-DUPLICATE RECORDS, RANKS THE WORST FIELDS
001700*          FOR NULLS, AND CHECKS THE FIELD NAMES AGAINST THEIR
001800*          DECLARED TYPES FOR THE KIND OF SCHEMA DRIFT THAT BITES
001900*          A WAREHOUSE LOAD WITHOUT WARNING.
002000*
002100*          NOTHING HERE CHANGES A RECORD OR WRITES A DATA FILE -
002200*          THIS PASS ONLY READS AND REPORTS.  CAMBRZIN (UNIT B)
002300*          IS WHAT ACTUALLY MOVES THE RAW EXTRACT FORWARD.
002400*
002500******************************************************************
002600         INPUT FILE              -   CAMO.NIGHTLY.PRESCRAW
002700
002800         DUMP FILE               -   SYSOUT
002900
003000******************************************************************
003100* CHANGE LOG
003200*   1988-01-23  JS   CAMO-139  ORIGINAL VERSION - CARVED OUT OF
003300*                              THE OLD DAILY-EDIT PASS AS THE
003400*                              DATA-QUALITY PROFILING STEP.
003500*   2009-11-30  PAS  CAMO-147  THE DUPLICATE-RECORD TABLE IS
003600*                              BOUNDED AT WS-SEEN-MAX ENTRIES -
003700*                              A FILE LARGER THAN THAT WILL
003800*                              UNDERCOUNT DUPLICATES PAST THE
003900*                              LIMIT.  NO CUSTOMER FILE HAS COME
004000*                              CLOSE TO IT YET.
004100*   2010-08-04  PAS  CAMO-149  FIXED ROUNDING ON THE NULL/DUP
004200*                              PERCENTAGES - THE OLD COMPUTE
004300*                              TRUNCATED INSTEAD OF ROUNDING,
004400*                              SO 33.335 CAME OUT 33.33 NOT 33.34.
004500*   2011-06-07  PAS  CAMO-151  SWITCHED THE REPORT OVER TO THE
004600*                              SHARED CAMRPT01 PRINT SERVICE.
004700*   2013-05-20  PAS  CAMO-169  MOVED THE TWO READ/OPEN SWITCHES OFF
004800*                              OF A GROUP ITEM AND BACK ONTO
004900*                              STANDALONE 77-LEVELS, MATCHING HOW
005000*                              THE REST OF THE SUITE DECLARES A
005100*                              ONE-OFF WORK FIELD.
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT PRESCRAW
006400     ASSIGN TO UT-S-PRESCRAW
006500       ORGANIZATION IS SEQUENTIAL
006600       FILE STATUS IS IFCODE.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  PRESCRAW
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 200 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS RAW-REC.
007600 01  RAW-REC                     PIC X(200).
007700
007800 WORKING-STORAGE SECTION.
007900 01  FILE-STATUS-CODES.
008000     05  IFCODE                  PIC X(2).
008100         88 CODE-READ     VALUE SPACES.
008200         88 NO-MORE-DATA  VALUE "10".
008300         88 CODE-BAD-OPEN VALUE "35" "30" "39" "41".
008400
008500 COPY CAMRXRAW.
008600
008700** THE RAW RECORD RE-EXAMINED AS ONE FLAT STRING SO THE NULL AND
008800** DUPLICATE TESTS BELOW CAN SLICE OUT ANY FIELD BY ITS OFFSET
008900** WITHOUT CARING WHETHER THE FIELD IS NUMERIC OR ALPHANUMERIC
009000 01  FLAT-RAW-REC REDEFINES PRESCRICAO-RAW-REC PIC X(200).
009100
009200* STANDALONE SWITCHES - CAMO-168
009300 77  MORE-RAW-RECS-SW             PIC X(1) VALUE SPACE.
009400     88 NO-MORE-RAW-RECS  VALUE "N".
009500     88 MORE-RAW-RECS     VALUE " ".
009600 77  FILE-OPENED-OK-SW            PIC X(1) VALUE "Y".             CAMO0139
009700     88 FILE-OPENED-OK    VALUE "Y".
009800
009900 01  COUNTERS-AND-ACCUMULATORS.
010000     05  RECORDS-READ             PIC 9(7) COMP.
010100     05  DUPLICATE-COUNT          PIC 9(7) COMP.
010200     05  FILES-PROCESSED          PIC 9(3) COMP VALUE 1.
010300     05  FILES-WITH-DUPS          PIC 9(3) COMP.
010400     05  FILES-WITH-ANOMALIES     PIC 9(3) COMP.
010500     05  TOTAL-RECORDS-ALL-FILES  PIC 9(9) COMP.
010600     05  FLD-SUB                  PIC 9(2) COMP.
010700     05  SEEN-SUB                 PIC 9(4) COMP.
010800     05  RANK-SUB                 PIC 9(2) COMP.
010900     05  INNER-SUB                PIC 9(2) COMP.
011000     05  ANOMALY-COUNT            PIC 9(3) COMP.
011100     05  FIELDS-WITH-NULLS        PIC 9(2) COMP.
011200     05  TOTAL-FIELD-COUNT        PIC 9(2) COMP VALUE 17.
011300     05  SEEN-COUNT               PIC 9(4) COMP.
011400     05  WS-SEEN-MAX              PIC 9(4) COMP VALUE 2000.
011500     05  FILLER                   PIC X(1).
011600
011700** ONE ENTRY PER FIELD OF THE RAW LAYOUT.  BUILT BY 000-
011800** HOUSEKEEPING (210-INIT-FIELD-TABLE), NOT BY A VALUE CLAUSE -
011900** SEVENTEEN MOVE STATEMENTS ARE EASIER TO READ AND MAINTAIN
012000** THAN A HAND-COUNTED LITERAL STRING WOULD BE HERE.
012100 01  FIELD-DEF-TABLE.
012200     05  FIELD-DEF-ENTRY OCCURS 17 TIMES
012300             INDEXED BY FD-IDX.
012400         10  FD-NAME              PIC X(20).
012500         10  FD-START             PIC 9(3) COMP.
012600         10  FD-WIDTH             PIC 9(3) COMP.
012700         10  FD-TYPE              PIC X(1).
012800             88 FD-IS-NUMERIC VALUE "N".
012900             88 FD-IS-CHAR    VALUE "C".
013000         10  FD-NULL-COUNT        PIC 9(7) COMP.
013100         10  FD-NULL-PCT          PIC 9(3)V99.
013200
013300 01  RANK-TABLE.
013400     05  RANK-ENTRY OCCURS 17 TIMES.
013500         10  RANK-FLD-SUB         PIC 9(2) COMP.
013600
013700 01  ANOMALY-TABLE.
013800     05  ANOMALY-ENTRY OCCURS 5 TIMES.
013900         10  ANOM-FIELD-NAME      PIC X(20).
014000         10  ANOM-PROBLEM         PIC X(32).
014100         10  ANOM-CURRENT-TYPE    PIC X(12).
014200         10  ANOM-EXPECTED-TYPE   PIC X(12).
014300
014400** THE DUPLICATE TABLE - SEE CAMO-147.  BOUNDED; A RUN WITH MORE
014500** THAN WS-SEEN-MAX DISTINCT RECORDS SIMPLY STOPS REMEMBERING
014600** NEW ONES, SO ITS DUPLICATE COUNT BECOMES A LOWER BOUND.
014700 01  SEEN-RECORD-TABLE.
014800     05  SEEN-RECORD-ENTRY PIC X(200) OCCURS 2000 TIMES
014900             INDEXED BY SEEN-IDX.
015000
015100 01  WS-WORK-FIELDS.
015200     05  WS-NULLS                 PIC 9(7).
015300     05  WS-TOTAL-ROWS             PIC 9(7).
015400     05  WS-PCT-WORK              PIC 9(5)V999.
015500     05  WS-NAME-SEARCH-HIT       PIC 9(3) COMP.
015600     05  DUP-FOUND-SW             PIC X(1).
015700         88 DUP-FOUND         VALUE "Y".
015800     05  FILLER                   PIC X(1).
015900
016000 01  WS-PRINT-LINE                PIC X(132) VALUE SPACES.
016100 01  WS-PRINT-LINE-ZONED REDEFINES WS-PRINT-LINE.
016200     05  WS-PL-LABEL              PIC X(40).
016300     05  WS-PL-VALUE-1            PIC X(20).
016400     05  WS-PL-VALUE-2            PIC X(20).
016500     05  WS-PL-VALUE-3            PIC X(20).
016600     05  FILLER                   PIC X(32).
016700
016800 01  WS-EDIT-FIELDS.
016900     05  WS-CNT-EDIT              PIC ZZZ,ZZ9.
017000     05  WS-SML-EDIT              PIC ZZ9.
017100     05  WS-SML-EDIT-2            PIC ZZ9.
017200     05  WS-PCT-EDIT              PIC ZZ9.99.
017300     05  FILLER                   PIC X(1).
017400
017500 COPY CAMABEND.
017600
017700 01  RPT-REQUEST-REC.
017800     05  RPT-LINE-TYPE            PIC X(4).
017900         88 PAGE-HEADER-LINE  VALUE "PHDR".
018000         88 DETAIL-LINE       VALUE "DET ".
018100         88 FOOTER-LINE       VALUE "FOOT".
018200         88 CLOSE-REQUEST     VALUE "CLOS".
018300     05  RPT-TITLE                PIC X(50).
018400     05  RPT-TEXT                 PIC X(132).
018500     05  FILLER                   PIC X(10).
018600*  THE REQUEST RECORD RE-EXAMINED AS ONE FLAT STRING - USED ONLY
018700*  WHEN TRACING A BAD CALL TO CAMRPT01 OUT TO SYSOUT
018800 01  RPT-REQUEST-FLAT REDEFINES RPT-REQUEST-REC
018900         PIC X(196).
019000 01  RPT-RETURN-CD                PIC S9(4) COMP.
019100
019200 PROCEDURE DIVISION.
019300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019400     PERFORM 100-MAINLINE THRU 100-EXIT
019500             UNTIL NO-MORE-RAW-RECS.
019600     PERFORM 300-COMPUTE-STATISTICS THRU 300-EXIT.
019700     PERFORM 400-RANK-TOP3-NULLS THRU 400-EXIT.
019800     PERFORM 500-TYPE-ANOMALY-CHECK THRU 500-EXIT.
019900     PERFORM 700-WRITE-PROFILE-RPT THRU 700-EXIT.
020000     PERFORM 900-CLEANUP THRU 900-EXIT.
020100     MOVE ZERO TO RETURN-CODE.
020200     GOBACK.
020300
020400 000-HOUSEKEEPING.
020500     MOVE "000-HOUSEKEEPING" TO ABEND-PARA-NAME.
020600     DISPLAY "******** BEGIN JOB CAMDQPRO ********".
020700     MOVE ZERO TO RECORDS-READ, DUPLICATE-COUNT, SEEN-COUNT,
020800                  FILES-WITH-DUPS, FILES-WITH-ANOMALIES,
020900                  TOTAL-RECORDS-ALL-FILES, ANOMALY-COUNT.
021000     MOVE "Y" TO FILE-OPENED-OK-SW.
021100     PERFORM 210-INIT-FIELD-TABLE THRU 210-EXIT.
021200
021300     OPEN INPUT PRESCRAW.
021400     IF NOT CODE-READ
021500         MOVE "N" TO FILE-OPENED-OK-SW
021600         MOVE "N" TO MORE-RAW-RECS-SW
021700         GO TO 000-EXIT.
021800
021900     READ PRESCRAW INTO PRESCRICAO-RAW-REC
022000         AT END
022100             MOVE "N" TO MORE-RAW-RECS-SW
022200             GO TO 000-EXIT
022300     END-READ.
022400     MOVE " " TO MORE-RAW-RECS-SW.
022500     ADD +1 TO RECORDS-READ.
022600 000-EXIT.
022700     EXIT.
022800
022900 210-INIT-FIELD-TABLE.
023000*  ONE ENTRY PER FIELD OF CAMRXRAW, IN LAYOUT ORDER - SEE THE
023100*  COPYBOOK FOR THE FIELD WIDTHS THESE OFFSETS ARE BUILT FROM
023200     MOVE "COD-ATENDIMENTO"    TO FD-NAME(1).
023300     MOVE 1                   TO FD-START(1).
023400     MOVE 8                   TO FD-WIDTH(1).
023500     MOVE "N"                 TO FD-TYPE(1).
023600
023700     MOVE "DATA-ATENDIMENTO"   TO FD-NAME(2).
023800     MOVE 9                   TO FD-START(2).
023900     MOVE 8                   TO FD-WIDTH(2).
024000     MOVE "N"                 TO FD-TYPE(2).
024100
024200     MOVE "COD-PACIENTE"       TO FD-NAME(3).
024300     MOVE 17                  TO FD-START(3).
024400     MOVE 8                   TO FD-WIDTH(3).
024500     MOVE "N"                 TO FD-TYPE(3).
024600
024700     MOVE "NOME-PACIENTE"      TO FD-NAME(4).
024800     MOVE 25                  TO FD-START(4).
024900     MOVE 30                  TO FD-WIDTH(4).
025000     MOVE "C"                 TO FD-TYPE(4).
025100
025200     MOVE "CPF-PACIENTE"       TO FD-NAME(5).
025300     MOVE 55                  TO FD-START(5).
025400     MOVE 11                  TO FD-WIDTH(5).
025500     MOVE "C"                 TO FD-TYPE(5).
025600
025700     MOVE "TELEFONE-PACIENTE"  TO FD-NAME(6).
025800     MOVE 66                  TO FD-START(6).
025900     MOVE 11                  TO FD-WIDTH(6).
026000     MOVE "C"                 TO FD-TYPE(6).
026100
026200     MOVE "SEXO"               TO FD-NAME(7).
026300     MOVE 77                  TO FD-START(7).
026400     MOVE 1                   TO FD-WIDTH(7).
026500     MOVE "C"                 TO FD-TYPE(7).
026600
026700     MOVE "IDADE"              TO FD-NAME(8).
026800     MOVE 78                  TO FD-START(8).
026900     MOVE 3                   TO FD-WIDTH(8).
027000     MOVE "N"                 TO FD-TYPE(8).
027100
027200     MOVE "FAIXA-ETARIA"       TO FD-NAME(9).
027300     MOVE 81                  TO FD-START(9).
027400     MOVE 10                  TO FD-WIDTH(9).
027500     MOVE "C"                 TO FD-TYPE(9).
027600
027700     MOVE "COD-UNIDADE-SAUDE"  TO FD-NAME(10).
027800     MOVE 91                  TO FD-START(10).
027900     MOVE 5                   TO FD-WIDTH(10).
028000     MOVE "N"                 TO FD-TYPE(10).
028100
028200     MOVE "NOME-UNIDADE"       TO FD-NAME(11).
028300     MOVE 96                  TO FD-START(11).
028400     MOVE 25                  TO FD-WIDTH(11).
028500     MOVE "C"                 TO FD-TYPE(11).
028600
028700     MOVE "ESPECIALIDADE"      TO FD-NAME(12).
028800     MOVE 121                 TO FD-START(12).
028900     MOVE 15                  TO FD-WIDTH(12).
029000     MOVE "C"                 TO FD-TYPE(12).
029100
029200     MOVE "COD-MEDICAMENTO"    TO FD-NAME(13).
029300     MOVE 136                 TO FD-START(13).
029400     MOVE 6                   TO FD-WIDTH(13).
029500     MOVE "N"                 TO FD-TYPE(13).
029600
029700     MOVE "NOME-MEDICAMENTO"   TO FD-NAME(14).
029800     MOVE 142                 TO FD-START(14).
029900     MOVE 40                  TO FD-WIDTH(14).
030000     MOVE "C"                 TO FD-TYPE(14).
030100
030200     MOVE "E-DIAG-INFECCIOSO"  TO FD-NAME(15).
030300     MOVE 182                 TO FD-START(15).
030400     MOVE 1                   TO FD-WIDTH(15).
030500     MOVE "N"                 TO FD-TYPE(15).
030600
030700     MOVE "E-ANTIBIOTICO"      TO FD-NAME(16).
030800     MOVE 183                 TO FD-START(16).
030900     MOVE 1                   TO FD-WIDTH(16).
031000     MOVE "N"                 TO FD-TYPE(16).
031100
031200     MOVE "E-PRESC-INADEQUADA" TO FD-NAME(17).
031300     MOVE 184                 TO FD-START(17).
031400     MOVE 1                   TO FD-WIDTH(17).
031500     MOVE "N"                 TO FD-TYPE(17).
031600
031700     PERFORM 215-ZERO-ONE-ENTRY THRU 215-EXIT
031800             VARYING FLD-SUB FROM 1 BY 1 UNTIL FLD-SUB > 17.
031900 210-EXIT.
032000     EXIT.
032100
032200 215-ZERO-ONE-ENTRY.
032300     MOVE ZERO TO FD-NULL-COUNT(FLD-SUB), FD-NULL-PCT(FLD-SUB).
032400 215-EXIT.
032500     EXIT.
032600
032700 100-MAINLINE.
032800     MOVE "100-MAINLINE" TO ABEND-PARA-NAME.
032900     PERFORM 200-PROFILE-RECORD THRU 200-EXIT.
033000
033100     READ PRESCRAW INTO PRESCRICAO-RAW-REC
033200         AT END
033300             MOVE "N" TO MORE-RAW-RECS-SW
033400             GO TO 100-EXIT
033500     END-READ.
033600     ADD +1 TO RECORDS-READ.
033700 100-EXIT.
033800     EXIT.
033900
034000 200-PROFILE-RECORD.
034100*  A1 - EVERY FIELD OF THE CURRENT RECORD IS TESTED FOR NULL;
034200*  THE TEST IS DONE AGAINST THE FLAT BYTE IMAGE SO A NUMERIC
034300*  FIELD LEFT BLANK BY A SLOPPY FEED DOES NOT BLOW UP A NUMERIC
034400*  COMPARE
034500     PERFORM 220-TEST-FIELD-NULL THRU 220-EXIT
034600             VARYING FLD-SUB FROM 1 BY 1 UNTIL FLD-SUB > 17.
034700     PERFORM 240-CHECK-DUPLICATE THRU 240-EXIT.
034800 200-EXIT.
034900     EXIT.
035000
035100 220-TEST-FIELD-NULL.
035200     IF FLAT-RAW-REC(FD-START(FLD-SUB) : FD-WIDTH(FLD-SUB)) =
035300             SPACES
035400         ADD +1 TO FD-NULL-COUNT(FLD-SUB).
035500 220-EXIT.
035600     EXIT.
035700
035800 240-CHECK-DUPLICATE.
035900*  A2 - LINEAR SEARCH OF EVERY DISTINCT RECORD SEEN SO FAR; A
036000*  MATCH MEANS THIS RECORD HAS BEEN SEEN BEFORE, SO IT ADDS TO
036100*  THE DUPLICATE COUNT RATHER THAN THE DISTINCT-RECORD TABLE
036200     MOVE "N" TO DUP-FOUND-SW.
036300     IF SEEN-COUNT > 0
036400         SET SEEN-IDX TO 1
036500         SEARCH SEEN-RECORD-ENTRY
036600             AT END
036700                 MOVE "N" TO DUP-FOUND-SW
036800             WHEN SEEN-RECORD-ENTRY(SEEN-IDX) = FLAT-RAW-REC
036900                 MOVE "Y" TO DUP-FOUND-SW.
037000
037100     IF DUP-FOUND
037200         ADD +1 TO DUPLICATE-COUNT
037300     ELSE
037400         IF SEEN-COUNT < WS-SEEN-MAX
037500             ADD +1 TO SEEN-COUNT
037600             SET SEEN-IDX TO SEEN-COUNT
037700             MOVE FLAT-RAW-REC TO SEEN-RECORD-ENTRY(SEEN-IDX).
037800 240-EXIT.
037900     EXIT.
038000
038100 300-COMPUTE-STATISTICS.
038200*  A1/A2 - NULL AND DUPLICATE PERCENTAGES, ROUNDED HALF-UP TO
038300*  TWO DECIMALS - SEE CAMO-149
038400     MOVE ZERO TO FIELDS-WITH-NULLS.
038500     PERFORM 320-COMPUTE-ONE-FIELD-PCT THRU 320-EXIT
038600             VARYING FLD-SUB FROM 1 BY 1 UNTIL FLD-SUB > 17.
038700 300-EXIT.
038800     EXIT.
038900
039000 320-COMPUTE-ONE-FIELD-PCT.
039100     IF FD-NULL-COUNT(FLD-SUB) > 0
039200         ADD +1 TO FIELDS-WITH-NULLS.
039300
039400     IF RECORDS-READ = 0
039500         MOVE ZERO TO FD-NULL-PCT(FLD-SUB)
039600     ELSE
039700         COMPUTE FD-NULL-PCT(FLD-SUB) ROUNDED =
039800             (FD-NULL-COUNT(FLD-SUB) / RECORDS-READ) * 100.
039900 320-EXIT.
040000     EXIT.
040100
040200 400-RANK-TOP3-NULLS.
040300*  A4 - SELECTION SORT OF THE 17 FIELDS BY NULL PERCENTAGE,
040400*  DESCENDING; THE CALLER ONLY EVER LOOKS AT THE FIRST THREE
040500*  ENTRIES OF RANK-TABLE
040600     PERFORM 410-SEED-RANK-TABLE THRU 410-EXIT
040700             VARYING FLD-SUB FROM 1 BY 1 UNTIL FLD-SUB > 17.
040800     PERFORM 420-SELECT-ONE-RANK THRU 420-EXIT
040900             VARYING RANK-SUB FROM 1 BY 1 UNTIL RANK-SUB > 17.
041000 400-EXIT.
041100     EXIT.
041200
041300 410-SEED-RANK-TABLE.
041400     MOVE FLD-SUB TO RANK-FLD-SUB(FLD-SUB).
041500 410-EXIT.
041600     EXIT.
041700
041800 420-SELECT-ONE-RANK.
041900     PERFORM 425-COMPARE-ONE-PAIR THRU 425-EXIT
042000             VARYING INNER-SUB FROM RANK-SUB BY 1
042100             UNTIL INNER-SUB > 17.
042200 420-EXIT.
042300     EXIT.
042400
042500 425-COMPARE-ONE-PAIR.
042600*  IF A LOWER-RANKED ENTRY HAS A HIGHER NULL PERCENTAGE THAN THE
042700*  CURRENT CANDIDATE, SWAP THEM SO THE CANDIDATE AT RANK-SUB IS
042800*  ALWAYS THE BEST ONE LEFT UNPLACED
042900     IF FD-NULL-PCT(RANK-FLD-SUB(INNER-SUB)) >
043000        FD-NULL-PCT(RANK-FLD-SUB(RANK-SUB))
043100         MOVE RANK-FLD-SUB(RANK-SUB) TO WS-NAME-SEARCH-HIT
043200         MOVE RANK-FLD-SUB(INNER-SUB) TO RANK-FLD-SUB(RANK-SUB)
043300         MOVE WS-NAME-SEARCH-HIT TO RANK-FLD-SUB(INNER-SUB).
043400 425-EXIT.
043500     EXIT.
043600
043700 500-TYPE-ANOMALY-CHECK.
043800*  A3 - FIELD-NAME-DRIVEN ANOMALY CHECKS.  EACH CHECK ASKS
043900*  WHETHER A NAME PATTERN ASSOCIATED WITH ONE DATA FAMILY IS
044000*  PAIRED WITH A DECLARED TYPE FROM A DIFFERENT FAMILY.
044100     PERFORM 520-CHECK-ONE-FIELD THRU 520-EXIT
044200             VARYING FLD-SUB FROM 1 BY 1 UNTIL FLD-SUB > 17
044300             OR ANOMALY-COUNT = 5.
044400 500-EXIT.
044500     EXIT.
044600
044700 520-CHECK-ONE-FIELD.
044800     MOVE ZERO TO WS-NAME-SEARCH-HIT.
044900     INSPECT FD-NAME(FLD-SUB) TALLYING WS-NAME-SEARCH-HIT
045000         FOR ALL "DATA" "DATE" "DT-".
045100     IF WS-NAME-SEARCH-HIT > 0 AND FD-IS-CHAR(FLD-SUB)
045200         PERFORM 540-RECORD-ANOMALY THRU 540-EXIT
045300         MOVE "DATE COLUMN READ AS STRING" TO
045400              ANOM-PROBLEM(ANOMALY-COUNT)
045500         MOVE "CHARACTER" TO ANOM-CURRENT-TYPE(ANOMALY-COUNT)
045600         MOVE "NUMERIC-DATE" TO ANOM-EXPECTED-TYPE(ANOMALY-COUNT)
045700         GO TO 520-EXIT.
045800
045900     MOVE ZERO TO WS-NAME-SEARCH-HIT.
046000     INSPECT FD-NAME(FLD-SUB) TALLYING WS-NAME-SEARCH-HIT
046100         FOR ALL "ID-" "COD-" "CODIGO".
046200     IF WS-NAME-SEARCH-HIT > 0
046300        AND FD-IS-NUMERIC(FLD-SUB)
046400        AND FD-NULL-COUNT(FLD-SUB) = 0
046500         CONTINUE.
046600*     (THE CAMO-NET LAYOUT DECLARES EVERY ID/COD FIELD AS A
046700*      WHOLE-NUMBER PIC 9 FIELD, NOT A FLOAT, SO THIS BRANCH OF
046800*      THE RULE NEVER HAS ANYTHING TO REPORT AGAINST THE
046900*      CURRENT LAYOUT - IT IS LEFT IN PLACE FOR THE DAY A FEED
047000*      CHANGES A KEY COLUMN TO A DECIMAL TYPE.)
047100
047200     MOVE ZERO TO WS-NAME-SEARCH-HIT.
047300     INSPECT FD-NAME(FLD-SUB) TALLYING WS-NAME-SEARCH-HIT
047400         FOR ALL "VALOR" "QTD" "QUANTIDADE" "NUMERO".
047500     IF WS-NAME-SEARCH-HIT > 0 AND FD-IS-CHAR(FLD-SUB)
047600         PERFORM 540-RECORD-ANOMALY THRU 540-EXIT
047700         MOVE "NUMERIC COLUMN READ AS STRING" TO
047800              ANOM-PROBLEM(ANOMALY-COUNT)
047900         MOVE "CHARACTER" TO ANOM-CURRENT-TYPE(ANOMALY-COUNT)
048000         MOVE "NUMERIC" TO ANOM-EXPECTED-TYPE(ANOMALY-COUNT).
048100 520-EXIT.
048200     EXIT.
048300
048400 540-RECORD-ANOMALY.
048500     ADD +1 TO ANOMALY-COUNT.
048600     MOVE FD-NAME(FLD-SUB) TO ANOM-FIELD-NAME(ANOMALY-COUNT).
048700 540-EXIT.
048800     EXIT.
048900
049000 700-WRITE-PROFILE-RPT.
049100     PERFORM 710-WRITE-HEADER THRU 710-EXIT.
049200     PERFORM 720-WRITE-GENERAL THRU 720-EXIT.
049300     PERFORM 730-WRITE-DUPLICATES THRU 730-EXIT.
049400     PERFORM 740-WRITE-TOP3-NULLS THRU 740-EXIT.
049500     PERFORM 750-WRITE-ANOMALIES THRU 750-EXIT.
049600     PERFORM 760-WRITE-FILE-SUMMARY THRU 760-EXIT.
049700 700-EXIT.
049800     EXIT.
049900
050000 710-WRITE-HEADER.
050100     MOVE SPACES TO WS-PRINT-LINE.
050200     MOVE "PHDR" TO RPT-LINE-TYPE.
050300     MOVE "CAMO-NET UNIT A - DATA-QUALITY PROFILE" TO RPT-TITLE.
050400     PERFORM 850-CALL-PRINT THRU 850-EXIT.
050500
050600     MOVE SPACES TO WS-PRINT-LINE.
050700     MOVE "FILE: PRESCRIPTION-RAW" TO WS-PL-LABEL.
050800     MOVE "DET " TO RPT-LINE-TYPE.
050900     MOVE WS-PRINT-LINE TO RPT-TEXT.
051000     PERFORM 850-CALL-PRINT THRU 850-EXIT.
051100 710-EXIT.
051200     EXIT.
051300
051400 720-WRITE-GENERAL.
051500*  SECTION 1 - GENERAL.  ENCODING IS CONSTANT FOR A FIXED FILE.
051600     MOVE SPACES TO WS-PRINT-LINE.
051700     MOVE "ENCODING: FIXED-COLUMN EBCDIC" TO WS-PL-LABEL.
051800     MOVE "DET " TO RPT-LINE-TYPE.
051900     MOVE WS-PRINT-LINE TO RPT-TEXT.
052000     PERFORM 850-CALL-PRINT THRU 850-EXIT.
052100
052200     MOVE SPACES TO WS-PRINT-LINE.
052300     MOVE RECORDS-READ TO WS-CNT-EDIT.
052400     MOVE TOTAL-FIELD-COUNT TO WS-SML-EDIT.
052500     STRING "TOTAL ROWS: " WS-CNT-EDIT " TOTAL COLUMNS: "
052600         WS-SML-EDIT DELIMITED BY SIZE INTO WS-PL-LABEL.
052700     MOVE "DET " TO RPT-LINE-TYPE.
052800     MOVE WS-PRINT-LINE TO RPT-TEXT.
052900     PERFORM 850-CALL-PRINT THRU 850-EXIT.
053000 720-EXIT.
053100     EXIT.
053200
053300 730-WRITE-DUPLICATES.
053400*  SECTION 2 - DUPLICATES
053500     MOVE ZERO TO WS-PCT-WORK.
053600     IF RECORDS-READ > 0
053700         COMPUTE WS-PCT-WORK ROUNDED =
053800             (DUPLICATE-COUNT / RECORDS-READ) * 100.
053900
054000     MOVE SPACES TO WS-PRINT-LINE.
054100     MOVE DUPLICATE-COUNT TO WS-CNT-EDIT.
054200     MOVE WS-PCT-WORK TO WS-PCT-EDIT.
054300     IF DUPLICATE-COUNT > 0
054400         STRING "*** DUPLICATES: " WS-CNT-EDIT " (" WS-PCT-EDIT
054500             "%) ***" DELIMITED BY SIZE INTO WS-PL-LABEL
054600         ADD +1 TO FILES-WITH-DUPS
054700     ELSE
054800         MOVE "DUPLICATES: NONE FOUND - OK" TO WS-PL-LABEL.
054900     MOVE "DET " TO RPT-LINE-TYPE.
055000     MOVE WS-PRINT-LINE TO RPT-TEXT.
055100     PERFORM 850-CALL-PRINT THRU 850-EXIT.
055200 730-EXIT.
055300     EXIT.
055400
055500 740-WRITE-TOP3-NULLS.
055600*  SECTION 3 - TOP-3 NULL COLUMNS
055700     IF FIELDS-WITH-NULLS = 0
055800         MOVE SPACES TO WS-PRINT-LINE
055900         MOVE "TOP NULL COLUMNS: NO NULLS FOUND" TO WS-PL-LABEL
056000         MOVE "DET " TO RPT-LINE-TYPE
056100         MOVE WS-PRINT-LINE TO RPT-TEXT
056200         PERFORM 850-CALL-PRINT THRU 850-EXIT
056300     ELSE
056400         PERFORM 745-WRITE-ONE-TOP-NULL THRU 745-EXIT
056500                 VARYING RANK-SUB FROM 1 BY 1 UNTIL RANK-SUB > 3.
056600 740-EXIT.
056700     EXIT.
056800
056900 745-WRITE-ONE-TOP-NULL.
057000     MOVE RANK-FLD-SUB(RANK-SUB) TO FLD-SUB.
057100     IF FD-NULL-COUNT(FLD-SUB) = 0
057200         GO TO 745-EXIT.
057300
057400     MOVE SPACES TO WS-PRINT-LINE.
057500     MOVE FD-NAME(FLD-SUB) TO WS-PL-LABEL.
057600     MOVE FD-NULL-COUNT(FLD-SUB) TO WS-CNT-EDIT.
057700     MOVE FD-NULL-PCT(FLD-SUB) TO WS-PCT-EDIT.
057800     STRING WS-CNT-EDIT " NULLS (" WS-PCT-EDIT "%)"
057900         DELIMITED BY SIZE INTO WS-PL-VALUE-1.
058000     MOVE "DET " TO RPT-LINE-TYPE.
058100     MOVE WS-PRINT-LINE TO RPT-TEXT.
058200     PERFORM 850-CALL-PRINT THRU 850-EXIT.
058300 745-EXIT.
058400     EXIT.
058500
058600 750-WRITE-ANOMALIES.
058700*  SECTION 4 - TYPE ANOMALIES
058800     IF ANOMALY-COUNT = 0
058900         MOVE SPACES TO WS-PRINT-LINE
059000         MOVE "TYPE ANOMALIES: NONE FOUND - OK" TO WS-PL-LABEL
059100         MOVE "DET " TO RPT-LINE-TYPE
059200         MOVE WS-PRINT-LINE TO RPT-TEXT
059300         PERFORM 850-CALL-PRINT THRU 850-EXIT
059400     ELSE
059500         ADD +1 TO FILES-WITH-ANOMALIES
059600         PERFORM 755-WRITE-ONE-ANOMALY THRU 755-EXIT
059700                 VARYING FLD-SUB FROM 1 BY 1
059800                 UNTIL FLD-SUB > ANOMALY-COUNT.
059900 750-EXIT.
060000     EXIT.
060100
060200 755-WRITE-ONE-ANOMALY.
060300     MOVE SPACES TO WS-PRINT-LINE.
060400     MOVE ANOM-FIELD-NAME(FLD-SUB) TO WS-PL-LABEL.
060500     MOVE ANOM-PROBLEM(FLD-SUB) TO WS-PL-VALUE-1.
060600     MOVE ANOM-CURRENT-TYPE(FLD-SUB) TO WS-PL-VALUE-2.
060700     MOVE ANOM-EXPECTED-TYPE(FLD-SUB) TO WS-PL-VALUE-3.
060800     MOVE "DET " TO RPT-LINE-TYPE.
060900     MOVE WS-PRINT-LINE TO RPT-TEXT.
061000     PERFORM 850-CALL-PRINT THRU 850-EXIT.
061100 755-EXIT.
061200     EXIT.
061300
061400 760-WRITE-FILE-SUMMARY.
061500*  FINAL SUMMARY TABLE ROW FOR THIS FILE - NAME, ROWS, COLUMNS,
061600*  DUPLICATES, DUPLICATE %, COLUMNS-WITH-NULLS, ANOMALY COUNT -
061700*  THEN THE CROSS-FILE GRAND TOTALS BELOW
061800     ADD RECORDS-READ TO TOTAL-RECORDS-ALL-FILES.
061900
062000     MOVE SPACES TO WS-PRINT-LINE.
062100     MOVE "PRESCRIPTION-RAW" TO WS-PL-LABEL.
062200     MOVE RECORDS-READ TO WS-CNT-EDIT.
062300     MOVE TOTAL-FIELD-COUNT TO WS-SML-EDIT.
062400     STRING "R:" WS-CNT-EDIT " C:" WS-SML-EDIT
062500         DELIMITED BY SIZE INTO WS-PL-VALUE-1.
062600     MOVE DUPLICATE-COUNT TO WS-CNT-EDIT.
062700     MOVE WS-PCT-WORK TO WS-PCT-EDIT.
062800     STRING "DUP:" WS-CNT-EDIT " " WS-PCT-EDIT "%"
062900         DELIMITED BY SIZE INTO WS-PL-VALUE-2.
063000     MOVE FIELDS-WITH-NULLS TO WS-SML-EDIT.
063100     MOVE ANOMALY-COUNT TO WS-SML-EDIT-2.
063200     STRING "NC:" WS-SML-EDIT " AN:" WS-SML-EDIT-2
063300         DELIMITED BY SIZE INTO WS-PL-VALUE-3.
063400     MOVE "FOOT" TO RPT-LINE-TYPE.
063500     MOVE WS-PRINT-LINE TO RPT-TEXT.
063600     PERFORM 850-CALL-PRINT THRU 850-EXIT.
063700
063800     MOVE SPACES TO WS-PRINT-LINE.
063900     MOVE FILES-PROCESSED TO WS-SML-EDIT.
064000     STRING "FILES PROCESSED: " WS-SML-EDIT "/" WS-SML-EDIT
064100         DELIMITED BY SIZE INTO WS-PL-LABEL.
064200     MOVE "FOOT" TO RPT-LINE-TYPE.
064300     MOVE WS-PRINT-LINE TO RPT-TEXT.
064400     PERFORM 850-CALL-PRINT THRU 850-EXIT.
064500
064600     MOVE SPACES TO WS-PRINT-LINE.
064700     MOVE TOTAL-RECORDS-ALL-FILES TO WS-CNT-EDIT.
064800     STRING "TOTAL RECORDS: " WS-CNT-EDIT
064900         DELIMITED BY SIZE INTO WS-PL-LABEL.
065000     MOVE "FOOT" TO RPT-LINE-TYPE.
065100     MOVE WS-PRINT-LINE TO RPT-TEXT.
065200     PERFORM 850-CALL-PRINT THRU 850-EXIT.
065300
065400     MOVE SPACES TO WS-PRINT-LINE.
065500     MOVE FILES-WITH-DUPS TO WS-SML-EDIT.
065600     STRING "FILES WITH DUPLICATES: " WS-SML-EDIT
065700         DELIMITED BY SIZE INTO WS-PL-LABEL.
065800     MOVE FILES-WITH-ANOMALIES TO WS-SML-EDIT.
065900     STRING "FILES WITH TYPE ANOMALIES: " WS-SML-EDIT
066000         DELIMITED BY SIZE INTO WS-PL-VALUE-1.
066100     MOVE "FOOT" TO RPT-LINE-TYPE.
066200     MOVE WS-PRINT-LINE TO RPT-TEXT.
066300     PERFORM 850-CALL-PRINT THRU 850-EXIT.
066400 760-EXIT.
066500     EXIT.
066600
066700 850-CALL-PRINT.
066800     CALL "CAMRPT01" USING RPT-REQUEST-REC, RPT-RETURN-CD.
066900 850-EXIT.
067000     EXIT.
067100
067200 900-CLEANUP.
067300     MOVE "900-CLEANUP" TO ABEND-PARA-NAME.
067400     MOVE "CLOS" TO RPT-LINE-TYPE.
067500     CALL "CAMRPT01" USING RPT-REQUEST-REC, RPT-RETURN-CD.
067600
067700     IF FILE-OPENED-OK
067800         CLOSE PRESCRAW.
067900
068000     DISPLAY "** RAW RECORDS PROFILED **".
068100     DISPLAY RECORDS-READ.
068200     DISPLAY "******** NORMAL END OF JOB CAMDQPRO ********".
068300 900-EXIT.
068400     EXIT.
068500
068600 1000-ABEND-RTN.
068700     DISPLAY "*** ABNORMAL END OF JOB-CAMDQPRO ***" UPON CONSOLE.
068800     DISPLAY ABEND-REASON.
068900     IF FILE-OPENED-OK
069000         CLOSE PRESCRAW.
069100     MOVE 16 TO RETURN-CODE.
069200     GOBACK.
