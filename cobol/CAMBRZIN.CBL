000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CAMBRZIN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/05/88.
000600 DATE-COMPILED. 04/05/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          UNIT B OF THE CAMO-NET NIGHTLY BATCH SUITE.
001200*
001300*          READS THE RAW NIGHTLY PRESCRIPTION EXTRACT AND WRITES
001400*          A BRONZE COPY OF EVERY RECORD WITH ONE FIELD ADDED -
001500*          INGESTION-DATE, THE DATE THIS RUN STARTED.  NO OTHER
001600*          FIELD IS TOUCHED; THAT IS CAMSLVCL'S JOB (UNIT C).
001700*
001800*          THE INGESTION DATE IS CAPTURED ONCE AT 000-HOUSEKEEPING
001900*          AND STAMPED ON EVERY RECORD OF THE RUN - SEE CAMO-141.
002000******************************************************************
002100* CHANGE LOG
002200*   1988-04-05  JS   CAMO-140  ORIGINAL VERSION - CARVED OUT OF
002300*                              THE OLD DAILY-UPDATE PASS AS THE
002400*                              RAW-TO-BRONZE INGESTION STEP.
002500*   2008-03-11  JS   CAMO-141  INGESTION-DATE NOW CAPTURED ONCE IN
002600*                              HOUSEKEEPING, NOT RE-ACCEPTED PER
002700*                              RECORD - A SLOW RUN WAS STAMPING
002800*                              LATE RECORDS WITH THE NEXT DAY.
002900*   2011-06-07  PAS  CAMO-151  ADDED THE PER-FILE AND RUN-SUMMARY
003000*                              REPORTS - OPERATIONS WANTED A
003100*                              BALANCE LINE ON EVERY RUN.
003200*   2012-02-14  PAS  CAMO-160  FILE-OPEN FAILURE NO LONGER ABENDS
003300*                              THE JOB - IT IS COUNTED AS A
003400*                              FAILED FILE AND THE RUN CONTINUES,
003500*                              PER THE DATA-QUALITY OFFICE RULING.
003600*   2013-05-20  PAS  CAMO-168  MOVED THE RUN-DATE AND THE SWITCHES
003700*                              OFF OF A GROUP ITEM AND BACK ONTO
003800*                              STANDALONE 77-LEVELS, MATCHING HOW
003900*                              THE REST OF THE SUITE DECLARES A
004000*                              ONE-OFF WORK FIELD.
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT PRESCRAW
005300     ASSIGN TO UT-S-PRESCRAW
005400       ORGANIZATION IS SEQUENTIAL
005500       FILE STATUS IS IFCODE.
005600
005700     SELECT PRESBRZ
005800     ASSIGN TO UT-S-PRESBRZ
005900       ORGANIZATION IS SEQUENTIAL
006000       FILE STATUS IS OFCODE.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  PRESCRAW
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 200 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS RAW-REC.
007000 01  RAW-REC                     PIC X(200).
007100
007200 FD  PRESBRZ
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 208 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS BRONZE-REC.
007800 01  BRONZE-REC                  PIC X(208).
007900
008000 WORKING-STORAGE SECTION.
008100 01  FILE-STATUS-CODES.
008200     05  IFCODE                  PIC X(2).
008300         88 CODE-READ     VALUE SPACES.
008400         88 NO-MORE-DATA  VALUE "10".
008500         88 CODE-BAD-OPEN VALUE "35" "30" "39" "41".
008600     05  OFCODE                  PIC X(2).
008700         88 CODE-WRITE    VALUE SPACES.
008800
008900 COPY CAMRXRAW.
009000 COPY CAMRXBRZ.
009100
009200** THE BRONZE RECORD RE-EXAMINED AS ONE FLAT STRING FOR SYSOUT
009300** TRACING, SAME IDIOM AS THE RAW-SIDE PASSES - CAMO-168
009400 01  FLAT-BRONZE-REC REDEFINES PRESCRICAO-BRONZE-REC PIC X(208).
009500
009600* STANDALONE SWITCHES AND THE RUN DATE - CAMO-168
009700 77  MORE-RAW-RECS-SW             PIC X(1) VALUE SPACE.
009800     88 NO-MORE-RAW-RECS  VALUE "N".
009900     88 MORE-RAW-RECS     VALUE " ".
010000 77  FILE-OPENED-OK-SW            PIC X(1) VALUE "Y".             CAMO0160
010100     88 FILE-OPENED-OK    VALUE "Y".
010200 77  WS-RUN-DATE                  PIC 9(8).
010300
010400 01  COUNTERS-AND-ACCUMULATORS.
010500     05  RECORDS-READ             PIC 9(7) COMP.
010600     05  RECORDS-WRITTEN          PIC 9(7) COMP.
010700     05  FILES-PROCESSED          PIC 9(3) COMP VALUE 1.
010800     05  FILES-SUCCESS            PIC 9(3) COMP.
010900     05  FILES-FAILED             PIC 9(3) COMP.
011000     05  TOTAL-RECORDS-ALL-FILES  PIC 9(9) COMP.
011100     05  FIELD-COUNT-BRONZE       PIC 9(3) COMP VALUE 18.
011200     05  FILLER                   PIC X(1).
011300
011400 01  WS-PRINT-LINE                PIC X(132) VALUE SPACES.
011500
011600** THE PRINT LINE RE-EXAMINED IN NAMED ZONES SO EACH REPORT
011700** PARAGRAPH CAN MOVE ITS OWN PIECES WITHOUT REBUILDING THE
011800** WHOLE LINE
011900 01  WS-PRINT-LINE-ZONED REDEFINES WS-PRINT-LINE.
012000     05  WS-PL-LABEL              PIC X(30).
012100     05  WS-PL-VALUE-1            PIC X(20).
012200     05  WS-PL-VALUE-2            PIC X(20).
012300     05  WS-PL-VALUE-3            PIC X(20).
012400     05  FILLER                   PIC X(42).
012500
012600 01  WS-EDIT-FIELDS.
012700     05  WS-RECS-EDIT             PIC ZZZ,ZZ9.
012800     05  WS-FILES-EDIT            PIC ZZ9.
012900     05  WS-COLS-EDIT             PIC ZZ9.
013000     05  FILLER                   PIC X(1).
013100
013200 COPY CAMABEND.
013300
013400 01  RPT-REQUEST-REC.
013500     05  RPT-LINE-TYPE            PIC X(4).
013600         88 PAGE-HEADER-LINE  VALUE "PHDR".
013700         88 DETAIL-LINE       VALUE "DET ".
013800         88 FOOTER-LINE       VALUE "FOOT".
013900         88 CLOSE-REQUEST     VALUE "CLOS".
014000     05  RPT-TITLE                PIC X(50).
014100     05  RPT-TEXT                 PIC X(132).
014200     05  FILLER                   PIC X(10).
014300*  THE REQUEST RECORD RE-EXAMINED AS ONE FLAT STRING - USED ONLY
014400*  WHEN TRACING A BAD CALL TO CAMRPT01 OUT TO SYSOUT
014500 01  RPT-REQUEST-FLAT REDEFINES RPT-REQUEST-REC
014600         PIC X(196).
014700 01  RPT-RETURN-CD                PIC S9(4) COMP.
014800
014900 PROCEDURE DIVISION.
015000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015100     PERFORM 100-MAINLINE THRU 100-EXIT
015200             UNTIL NO-MORE-RAW-RECS.
015300     PERFORM 800-PRINT-FILE-STATS THRU 800-EXIT.
015400     PERFORM 900-CLEANUP THRU 900-EXIT.
015500     MOVE ZERO TO RETURN-CODE.
015600     IF FILES-FAILED > 0
015700         MOVE 8 TO RETURN-CODE.
015800     GOBACK.
015900
016000 000-HOUSEKEEPING.
016100     MOVE "000-HOUSEKEEPING" TO ABEND-PARA-NAME.
016200     DISPLAY "******** BEGIN JOB CAMBRZIN ********".
016300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
016400     MOVE ZERO TO RECORDS-READ, RECORDS-WRITTEN,
016500                  FILES-SUCCESS, FILES-FAILED,
016600                  TOTAL-RECORDS-ALL-FILES.
016700     MOVE "Y" TO FILE-OPENED-OK-SW.
016800
016900     OPEN INPUT PRESCRAW.
017000     IF NOT CODE-READ
017100         MOVE "N" TO FILE-OPENED-OK-SW
017200         ADD +1 TO FILES-FAILED
017300         MOVE "N" TO MORE-RAW-RECS-SW
017400         GO TO 000-EXIT.
017500
017600     OPEN OUTPUT PRESBRZ.
017700     IF NOT CODE-WRITE
017800         MOVE "N" TO FILE-OPENED-OK-SW
017900         ADD +1 TO FILES-FAILED
018000         MOVE "N" TO MORE-RAW-RECS-SW
018100         CLOSE PRESCRAW
018200         GO TO 000-EXIT.
018300
018400     READ PRESCRAW INTO PRESCRICAO-RAW-REC
018500         AT END
018600             MOVE "N" TO MORE-RAW-RECS-SW
018700             GO TO 000-EXIT
018800     END-READ.
018900     MOVE " " TO MORE-RAW-RECS-SW.
019000     ADD +1 TO RECORDS-READ.
019100 000-EXIT.
019200     EXIT.
019300
019400 100-MAINLINE.
019500     MOVE "100-MAINLINE" TO ABEND-PARA-NAME.
019600     PERFORM 200-BUILD-BRONZE-RECORD THRU 200-EXIT.
019700     PERFORM 250-WRITE-BRONZE-RECORD THRU 250-EXIT.
019800
019900     READ PRESCRAW INTO PRESCRICAO-RAW-REC
020000         AT END
020100             MOVE "N" TO MORE-RAW-RECS-SW
020200             GO TO 100-EXIT
020300     END-READ.
020400     ADD +1 TO RECORDS-READ.
020500 100-EXIT.
020600     EXIT.
020700
020800 200-BUILD-BRONZE-RECORD.
020900*  B1 - EVERY RAW FIELD MOVES ACROSS UNCHANGED; INGESTION-DATE
021000*  IS THE ONE FIELD WE ADD
021100     MOVE CORRESPONDING PRESCRICAO-RAW-REC TO
021200          PRESCRICAO-BRONZE-REC.
021300     MOVE WS-RUN-DATE TO INGESTION-DATE.
021400 200-EXIT.
021500     EXIT.
021600
021700 250-WRITE-BRONZE-RECORD.
021800     WRITE BRONZE-REC FROM PRESCRICAO-BRONZE-REC.
021900     IF NOT CODE-WRITE
022000         MOVE "** PROBLEM WRITING PRESBRZ" TO ABEND-REASON
022100         MOVE OFCODE TO EXPECTED-VAL
022200         GO TO 1000-ABEND-RTN.
022300     ADD +1 TO RECORDS-WRITTEN.
022400 250-EXIT.
022500     EXIT.
022600
022700 800-PRINT-FILE-STATS.
022800*  B1/B4 - PER-FILE LINE: NAME, ROWS, COLUMN COUNT INCLUDING THE
022900*  ADDED INGESTION-DATE METADATA FIELD
023000     IF FILE-OPENED-OK
023100         ADD +1 TO FILES-SUCCESS
023200         ADD RECORDS-WRITTEN TO TOTAL-RECORDS-ALL-FILES
023300     ELSE
023400         MOVE ZERO TO RECORDS-WRITTEN.
023500
023600     MOVE SPACES TO WS-PRINT-LINE.
023700     MOVE "PHDR" TO RPT-LINE-TYPE.
023800     MOVE "CAMO-NET UNIT B - RAW TO BRONZE INGESTION" TO RPT-TITLE.
023900     PERFORM 850-CALL-PRINT THRU 850-EXIT.
024000
024100     MOVE SPACES TO WS-PRINT-LINE.
024200     MOVE "FILE: PRESCRIPTION-RAW / PRESCRIPTION-BRONZE"
024300          TO WS-PL-LABEL.
024400     MOVE "DET " TO RPT-LINE-TYPE.
024500     MOVE WS-PRINT-LINE TO RPT-TEXT.
024600     PERFORM 850-CALL-PRINT THRU 850-EXIT.
024700
024800     MOVE SPACES TO WS-PRINT-LINE.
024900     MOVE RECORDS-WRITTEN TO WS-RECS-EDIT.
025000     MOVE FIELD-COUNT-BRONZE TO WS-COLS-EDIT.
025100     STRING "ROWS: " WS-RECS-EDIT " COLUMNS: " WS-COLS-EDIT
025200         DELIMITED BY SIZE INTO WS-PL-LABEL.
025300     MOVE "DET " TO RPT-LINE-TYPE.
025400     MOVE WS-PRINT-LINE TO RPT-TEXT.
025500     PERFORM 850-CALL-PRINT THRU 850-EXIT.
025600
025700     IF NOT FILE-OPENED-OK
025800         MOVE SPACES TO WS-PRINT-LINE
025900         MOVE "*** FILE FAILED TO OPEN - SEE IFCODE/OFCODE ***"
026000              TO WS-PL-LABEL
026100         MOVE "DET " TO RPT-LINE-TYPE
026200         MOVE WS-PRINT-LINE TO RPT-TEXT
026300         PERFORM 850-CALL-PRINT THRU 850-EXIT.
026400
026500     MOVE SPACES TO WS-PRINT-LINE.
026600     MOVE FILES-PROCESSED TO WS-FILES-EDIT.
026700     STRING "FILES PROCESSED: " WS-FILES-EDIT
026800         DELIMITED BY SIZE INTO WS-PL-LABEL.
026900     MOVE "FOOT" TO RPT-LINE-TYPE.
027000     MOVE WS-PRINT-LINE TO RPT-TEXT.
027100     PERFORM 850-CALL-PRINT THRU 850-EXIT.
027200
027300     MOVE SPACES TO WS-PRINT-LINE.
027400     MOVE FILES-SUCCESS TO WS-FILES-EDIT.
027500     STRING "SUCCESS: " WS-FILES-EDIT DELIMITED BY SIZE
027600         INTO WS-PL-LABEL.
027700     MOVE FILES-FAILED TO WS-FILES-EDIT.
027800     STRING "FAILED: " WS-FILES-EDIT DELIMITED BY SIZE
027900         INTO WS-PL-VALUE-1.
028000     MOVE "FOOT" TO RPT-LINE-TYPE.
028100     MOVE WS-PRINT-LINE TO RPT-TEXT.
028200     PERFORM 850-CALL-PRINT THRU 850-EXIT.
028300
028400     MOVE SPACES TO WS-PRINT-LINE.
028500     MOVE TOTAL-RECORDS-ALL-FILES TO WS-RECS-EDIT.
028600     STRING "TOTAL RECORDS PROCESSED: " WS-RECS-EDIT
028700         DELIMITED BY SIZE INTO WS-PL-LABEL.
028800     MOVE "FOOT" TO RPT-LINE-TYPE.
028900     MOVE WS-PRINT-LINE TO RPT-TEXT.
029000     PERFORM 850-CALL-PRINT THRU 850-EXIT.
029100 800-EXIT.
029200     EXIT.
029300
029400 850-CALL-PRINT.
029500     CALL "CAMRPT01" USING RPT-REQUEST-REC, RPT-RETURN-CD.
029600 850-EXIT.
029700     EXIT.
029800
029900 900-CLEANUP.
030000     MOVE "900-CLEANUP" TO ABEND-PARA-NAME.
030100     MOVE "CLOS" TO RPT-LINE-TYPE.
030200     CALL "CAMRPT01" USING RPT-REQUEST-REC, RPT-RETURN-CD.
030300
030400     IF FILE-OPENED-OK
030500         CLOSE PRESCRAW, PRESBRZ.
030600
030700     DISPLAY "** BRONZE RECORDS WRITTEN **".
030800     DISPLAY RECORDS-WRITTEN.
030900     DISPLAY "******** NORMAL END OF JOB CAMBRZIN ********".
031000 900-EXIT.
031100     EXIT.
031200
031300 1000-ABEND-RTN.
031400     DISPLAY "*** ABNORMAL END OF JOB-CAMBRZIN ***" UPON CONSOLE.
031500     DISPLAY ABEND-REASON.
031600     IF FILE-OPENED-OK
031700         CLOSE PRESCRAW, PRESBRZ.
031800     MOVE 16 TO RETURN-CODE.
031900     GOBACK.
