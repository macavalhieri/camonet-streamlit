000100******************************************************************
000200* CAMATGLD  -  ATTENDANCE-LEVEL GOLD AGGREGATE RECORD            *
000300*              LIBRARY(CAMO.TEST.COPYLIB(CAMATGLD))              *
000400*              ACTION(REPLACE)                                  *
000500*        ... ONE RECORD PER DISTINCT COD-ATENDIMENTO, BUILT BY  *
000600*        CAMAGGR FROM THE SORTED SILVER PRESCRIPTION FILE.      *
000700******************************************************************
000800* CHANGE LOG
000900*   1994-04-04  RVD  CAMO-020  ORIGINAL GOLD AGGREGATE LAYOUT.
001000*   1998-09-11  LKT  CAMO-077  ADDED TEM-PRESC-INADEQUADA FLAG FOR
001100*                              THE INADEQUATE-PRESCRIPTION STUDY.
001200*   2001-06-19  MHS  CAMO-099  WIDENED N-PRESCRICOES/N-ANTIBIOTICOS
001300*                              FROM 9(3) TO 9(4) - BUSY UNITS WERE
001400*                              OVERFLOWING THE OLD WIDTH.
001500******************************************************************
001600 01  ATENDIMENTO-GOLD-REC.
001700     05  COD-ATENDIMENTO           PIC 9(8).
001800     05  DATA-ATENDIMENTO          PIC 9(8).
001900     05  COD-PACIENTE              PIC 9(8).
002000     05  SEXO                      PIC X(1).
002100     05  IDADE                     PIC 9(3).
002200     05  FAIXA-ETARIA              PIC X(10).
002300     05  COD-UNIDADE-SAUDE         PIC 9(5).
002400     05  NOME-UNIDADE              PIC X(25).
002500     05  ESPECIALIDADE             PIC X(15).
002600     05  TEM-CID-INFECCIOSO        PIC 9(1).
002700     05  TEM-ANTIBIOTICO           PIC 9(1).
002800     05  TEM-PRESC-INADEQUADA      PIC 9(1).
002900     05  N-PRESCRICOES             PIC 9(4).
003000     05  N-ANTIBIOTICOS            PIC 9(4).
003100     05  FILLER                    PIC X(6).
003200******************************************************************
003300* THE NUMBER OF DATA COLUMNS DESCRIBED BY THIS LAYOUT IS 14      *
003400* RECORD LENGTH IS 100 CHARACTERS - SEE CAMAGGR                 *
003500******************************************************************
