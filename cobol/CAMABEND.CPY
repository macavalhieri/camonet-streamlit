000100******************************************************************
000200* CAMABEND  -  ABEND/DUMP MESSAGE AREA FOR THE CAMO-NET BATCH    *
000300*              SUITE. WRITTEN TO SYSOUT AHEAD OF A GO TO        *
000400*              1000-ABEND-RTN SO OPERATIONS CAN SEE WHAT BLEW   *
000500*              UP WITHOUT PULLING A DUMP.                       *
000600******************************************************************
000700* CHANGE LOG
000800*   1994-03-02  RVD  CAMO-014  CARRIED OVER FROM THE OLD CAMO-NET
000900*                              BATCH-AUDIT SUITE'S ABENDREC, TRIMMED
001000*                              TO THE FIELDS THE ETL JOBS ACTUALLY USE.
001100******************************************************************
001200 01  ABEND-REC.
001300     05  ABEND-PARA-NAME           PIC X(30).
001400     05  ABEND-REASON              PIC X(60).
001500     05  EXPECTED-VAL              PIC X(20).
001600     05  ACTUAL-VAL                PIC X(20).
001700     05  FILLER                    PIC X(33).
