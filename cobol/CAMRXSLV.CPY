000100******************************************************************
000200* CAMRXSLV  -  SILVER (CLEANSED/ANONYMIZED) PRESCRIPTION RECORD  *
000300*              LIBRARY(CAMO.TEST.COPYLIB(CAMRXSLV))              *
000400*              ACTION(REPLACE)                                  *
000500*        ... BRONZE LAYOUT WITH NOME-PACIENTE AND CPF-PACIENTE  *
000600*        DROPPED, TELEFONE-PACIENTE REPLACED BY A HASH TOKEN,   *
000700*        AND NOME-MEDICAMENTO STANDARDIZED BY CAMSLVCL.         *
000800******************************************************************
000900* CHANGE LOG
001000*   1994-03-16  RVD  CAMO-016  ORIGINAL SILVER LAYOUT.
001100*   1996-02-27  LKT  CAMO-042  DROPPED NOME-PACIENTE/CPF-PACIENTE
001200*                              PER PRIVACY OFFICE RULING; ADDED
001300*                              TELEFONE-HASH IN THEIR PLACE.
001400*   2003-07-21  MHS  CAMO-118  WIDENED NOME-MEDICAMENTO TO 40 TO
001500*                              MATCH CAMRXRAW/CAMRXBRZ CHANGE.
001600*   2008-05-30  PAS  CAMO-150  FILLER TRIMMED TO X(27) SO TOTAL
001700*                              RECORD LENGTH TIES TO 231 ON THE
001800*                              JOB-CONTROL DD STATEMENT.
001900******************************************************************
002000 01  PRESCRICAO-SILVER-REC.
002100     05  COD-ATENDIMENTO           PIC 9(8).
002200     05  DATA-ATENDIMENTO          PIC 9(8).
002300     05  COD-PACIENTE              PIC 9(8).
002400     05  TELEFONE-HASH             PIC X(64).
002500     05  SEXO                      PIC X(1).
002600     05  IDADE                     PIC 9(3).
002700     05  FAIXA-ETARIA              PIC X(10).
002800     05  COD-UNIDADE-SAUDE         PIC 9(5).
002900     05  NOME-UNIDADE              PIC X(25).
003000     05  ESPECIALIDADE             PIC X(15).
003100     05  COD-MEDICAMENTO           PIC 9(6).
003200     05  NOME-MEDICAMENTO          PIC X(40).
003300     05  E-DIAG-INFECCIOSO         PIC 9(1).
003400     05  E-ANTIBIOTICO             PIC 9(1).
003500     05  E-PRESC-INADEQUADA        PIC 9(1).
003600     05  INGESTION-DATE            PIC 9(8).
003700     05  FILLER                    PIC X(27).
003800******************************************************************
003900* THE NUMBER OF DATA COLUMNS DESCRIBED BY THIS LAYOUT IS 16      *
004000* RECORD LENGTH IS 231 CHARACTERS - SEE CAMSLVCL/CAMSORT/CAMAGGR *
004100******************************************************************
