000100******************************************************************
000200* CAMRXBRZ  -  BRONZE (CURATED) PRESCRIPTION RECORD              *
000300*              LIBRARY(CAMO.TEST.COPYLIB(CAMRXBRZ))              *
000400*              ACTION(REPLACE)                                  *
000500*        ... RAW LAYOUT PLUS THE INGESTION-DATE STAMP ADDED BY  *
000600*        THE CAMBRZIN RAW-TO-BRONZE JOB STEP.                   *
000700******************************************************************
000800* CHANGE LOG
000900*   1994-03-09  RVD  CAMO-015  ORIGINAL BRONZE LAYOUT - RAW PLUS
001000*                              INGESTION-DATE TRAILER FIELD.
001100*   2003-07-21  MHS  CAMO-118  WIDENED NOME-MEDICAMENTO TO 40 TO
001200*                              MATCH CAMRXRAW CHANGE.
001300******************************************************************
001400 01  PRESCRICAO-BRONZE-REC.
001500     05  COD-ATENDIMENTO           PIC 9(8).
001600     05  DATA-ATENDIMENTO          PIC 9(8).
001700     05  COD-PACIENTE              PIC 9(8).
001800     05  NOME-PACIENTE             PIC X(30).
001900     05  CPF-PACIENTE              PIC X(11).
002000     05  TELEFONE-PACIENTE         PIC X(11).
002100     05  SEXO                      PIC X(1).
002200     05  IDADE                     PIC 9(3).
002300     05  FAIXA-ETARIA              PIC X(10).
002400     05  COD-UNIDADE-SAUDE         PIC 9(5).
002500     05  NOME-UNIDADE              PIC X(25).
002600     05  ESPECIALIDADE             PIC X(15).
002700     05  COD-MEDICAMENTO           PIC 9(6).
002800     05  NOME-MEDICAMENTO          PIC X(40).
002900     05  E-DIAG-INFECCIOSO         PIC 9(1).
003000     05  E-ANTIBIOTICO             PIC 9(1).
003100     05  E-PRESC-INADEQUADA        PIC 9(1).
003200     05  FILLER                    PIC X(16).
003300     05  INGESTION-DATE            PIC 9(8).
003400******************************************************************
003500* THE NUMBER OF DATA COLUMNS DESCRIBED BY THIS LAYOUT IS 18      *
003600* RECORD LENGTH IS 208 CHARACTERS - SEE CAMBRZIN/CAMSLVCL        *
003700******************************************************************
