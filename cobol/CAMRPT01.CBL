000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CAMRPT01.
000300 AUTHOR. R VASCONCELOS DIAS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/02/94.
000600 DATE-COMPILED. 03/02/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE SHARED PRINT SERVICE FOR THE
001300*          CAMO-NET NIGHTLY BATCH SUITE. CAMDQPRO, CAMBRZIN,
001400*          CAMSLVCL AND CAMAGGR ALL CALL IT RATHER THAN OPENING
001500*          THEIR OWN PRINT FILE, SO THE DATA-QUALITY REPORT AND
001600*          THE RUN-SUMMARY REPORTS COME OUT WITH ONE CONSISTENT
001700*          PAGE/HEADER STYLE AND SHARE THE SAME SYSOUT DD.
001800*
001900*          THE CALLER BUILDS ONE PRINT LINE INTO RPT-TEXT AND
002000*          TELLS US WHAT KIND OF LINE IT IS; WE HANDLE PAGE
002100*          BREAKS, TOP-OF-FORM AND THE FIRST-CALL OPEN.  THE
002200*          CALLER SENDS RPT-LINE-TYPE = "CLOS" ONCE AT END OF
002300*          JOB SO WE CLOSE THE PRINT FILE.
002400*
002500******************************************************************
002600* CHANGE LOG
002700*   1994-03-02  RVD  CAMO-014  ORIGINAL VERSION - CARVED OUT OF
002800*                              THE OLD RUN-LIST PAGE-HEADER
002900*                              PARAGRAPHS SO ALL THREE ETL PASSES
003000*                              COULD SHARE ONE PRINT ROUTINE.
003100*   1996-11-21  LKT  CAMO-063  ADDED RPT-LINE-TYPE "FOOT" SO
003200*                              GRAND-TOTAL LINES DO NOT TRIGGER A
003300*                              PAGE BREAK IN MID-FOOTER.
003400*   1999-01-08  RVD  CAMO-Y2K  REVIEWED - PAGE-HDR DATE IS PASSED
003500*                              IN FROM THE CALLER, NO 2-DIGIT
003600*                              YEAR STORED HERE.  NO CHANGE.
003700*   2004-08-13  MHS  CAMO-129  RAISED MAX-LINES-PER-PAGE FROM 45
003800*                              TO 55 - NARROWER CORPORATE FORMS.
003900*   2013-06-03  PAS  CAMO-172  100-WRITE-ONE-LINE WAS FALLING
004000*                              THROUGH TO THE BODY-WRITE STEPS
004100*                              EVEN ON A "PHDR" REQUEST, PRINTING A
004200*                              STRAY LINE OF LEFTOVER RPT-TEXT
004300*                              RIGHT AFTER EVERY PAGE BANNER.  THE
004400*                              BODY-WRITE NOW ONLY RUNS IN THE
004500*                              ELSE LEG.
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS NEXT-PAGE.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CAMPRINT
005800     ASSIGN TO UT-S-CAMPRINT
005900       ORGANIZATION IS SEQUENTIAL
006000       FILE STATUS IS PRCODE.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  CAMPRINT
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 133 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS CAMPRINT-REC.
007000 01  CAMPRINT-REC                 PIC X(133).
007100
007200 WORKING-STORAGE SECTION.
007300 01  FILE-STATUS-CODES.
007400     05  PRCODE                   PIC X(2).
007500         88 CODE-WRITE     VALUE SPACES.
007600
007700 01  WS-PRINT-CTL-REC.
007800     05  WS-CARR-CTL              PIC X(1).
007900     05  WS-PRINT-BODY            PIC X(132).
008000
008100** FIRST 6 BYTES OF THE PRINT BODY RE-EXAMINED AS A REPORT TAG
008200** SO THE PAGE HEADER CAN TELL "PROFILE" FROM "SUMMARY" LINES
008300 01  WS-PRINT-BODY-TAGGED REDEFINES WS-PRINT-CTL-REC.
008400     05  FILLER                   PIC X(1).
008500     05  WS-BODY-TAG              PIC X(8).
008600     05  FILLER                   PIC X(124).
008700
008800 01  SWITCHES-AND-FLAGS.
008900     05  FIRST-CALL-SW            PIC X(1) VALUE "Y".
009000         88 FIRST-CALL        VALUE "Y".
009100     05  RPT-OPEN-SW              PIC X(1) VALUE "N".
009200         88 RPT-IS-OPEN       VALUE "Y".
009300
009400 01  COUNTERS-AND-ACCUMULATORS.
009500     05  WS-LINES-ON-PAGE         PIC 9(3) COMP.
009600     05  WS-PAGE-NBR              PIC 9(3) COMP.
009700     05  MAX-LINES-PER-PAGE       PIC 9(3) COMP VALUE 55.
009800
009900** NUMERIC PAGE NUMBER RE-EXAMINED AS EDITED TEXT FOR THE HEADER
010000 01  WS-PAGE-NBR-EDIT             PIC ZZ9.
010100 01  WS-PAGE-NBR-ALPHA REDEFINES WS-PAGE-NBR-EDIT PIC X(3).
010200
010300 01  WS-HDR-LINE.
010400     05  FILLER                  PIC X(1) VALUE SPACE.
010500     05  FILLER                  PIC X(10) VALUE "CAMO-NET  ".
010600     05  HDR-REPORT-TITLE        PIC X(50).
010700     05  FILLER                  PIC X(50) VALUE SPACES.
010800     05  FILLER                  PIC X(8) VALUE "PAGE NO.".
010900     05  HDR-PAGE-NBR-O          PIC ZZ9.
011000
011100 01  WS-BLANK-LINE.
011200     05  FILLER                  PIC X(1) VALUE SPACE.
011300     05  FILLER                  PIC X(132) VALUE SPACES.
011400
011500 LINKAGE SECTION.
011600 01  RPT-REQUEST-REC.
011700     05  RPT-LINE-TYPE            PIC X(4).
011800         88 PAGE-HEADER-LINE  VALUE "PHDR".
011900         88 DETAIL-LINE       VALUE "DET ".
012000         88 FOOTER-LINE       VALUE "FOOT".
012100         88 CLOSE-REQUEST     VALUE "CLOS".
012200     05  RPT-TITLE              PIC X(50).
012300     05  RPT-TEXT               PIC X(132).
012400     05  FILLER                 PIC X(10).
012500 01  RPT-RETURN-CD               PIC S9(4) COMP.
012600
012700** THE REQUEST RECORD RE-EXAMINED AS ONE FLAT STRING, USED ONLY
012800** BY 000-HOUSEKEEPING WHEN TRACING A BAD CALL TO SYSOUT
012900 01  RPT-REQUEST-FLAT REDEFINES RPT-REQUEST-REC PIC X(196).
013000
013100 PROCEDURE DIVISION USING RPT-REQUEST-REC, RPT-RETURN-CD.
013200     MOVE ZERO TO RPT-RETURN-CD.
013300
013400     IF FIRST-CALL
013500         PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013600
013700     IF CLOSE-REQUEST
013800         PERFORM 900-CLOSE-PRINT-FILE THRU 900-EXIT
013900     ELSE
014000         PERFORM 100-WRITE-ONE-LINE THRU 100-EXIT.
014100
014200     GOBACK.
014300
014400 000-HOUSEKEEPING.
014500*  OPENS THE SHARED PRINT FILE ONCE, ON THE FIRST CALL FROM
014600*  WHICHEVER PASS RUNS FIRST IN THE JOB STREAM
014700     OPEN OUTPUT CAMPRINT.
014800     MOVE "Y" TO RPT-OPEN-SW.
014900     MOVE "N" TO FIRST-CALL-SW.
015000     MOVE ZERO TO WS-LINES-ON-PAGE.
015100     MOVE 1    TO WS-PAGE-NBR.
015200 000-EXIT.
015300     EXIT.
015400
015500 100-WRITE-ONE-LINE.
015600*  A "PHDR" REQUEST ONLY EVER WRITES THE BANNER BELOW - IT CARRIES
015700*  NO BODY TEXT, SO THE BODY-WRITE STEPS MUST NOT RUN FOR IT -
015800*  CAMO-172
015900     MOVE SPACES TO WS-PRINT-CTL-REC.
016000     IF PAGE-HEADER-LINE
016100         PERFORM 200-NEW-PAGE-HEADER THRU 200-EXIT
016200     ELSE
016300         IF WS-LINES-ON-PAGE > MAX-LINES-PER-PAGE
016400            AND NOT FOOTER-LINE
016500            PERFORM 200-NEW-PAGE-HEADER THRU 200-EXIT
016600         END-IF
016700
016800         MOVE " "      TO WS-CARR-CTL
016900         MOVE RPT-TEXT TO WS-PRINT-BODY
017000         WRITE CAMPRINT-REC FROM WS-PRINT-CTL-REC
017100         ADD +1 TO WS-LINES-ON-PAGE
017200     END-IF.
017300 100-EXIT.
017400     EXIT.
017500
017600 200-NEW-PAGE-HEADER.
017700     MOVE WS-PAGE-NBR TO WS-PAGE-NBR-EDIT, HDR-PAGE-NBR-O.
017800     MOVE RPT-TITLE   TO HDR-REPORT-TITLE.
017900     MOVE "1"         TO WS-CARR-CTL.
018000     MOVE HDR-REPORT-TITLE TO WS-PRINT-BODY.
018100     WRITE CAMPRINT-REC FROM WS-HDR-LINE
018200         AFTER ADVANCING NEXT-PAGE.
018300     ADD +1 TO WS-PAGE-NBR.
018400     MOVE ZERO TO WS-LINES-ON-PAGE.
018500 200-EXIT.
018600     EXIT.
018700
018800 900-CLOSE-PRINT-FILE.
018900     IF RPT-IS-OPEN
019000        CLOSE CAMPRINT.
019100 900-EXIT.
019200     EXIT.
